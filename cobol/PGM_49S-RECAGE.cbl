000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RECAGE.
000300       AUTHOR. R FIGUEROA.
000400       INSTALLATION. KC02787 BACK OFFICE MEDIOS DE PAGO.
000500       DATE-WRITTEN. 13/02/1990.
000600       DATE-COMPILED.
000700       SECURITY. USO INTERNO KC02787 - CONCILIACION SWIFT.
000800      ******************************************************************
000900      *  RECAGE - VENCIMIENTO DE PENDIENTES (ANTIGUEDAD)               *
001000      *  ==========================================================   *
001100      *  RECORRE TAB-PENDIENTES (LOS ACTIVOS) Y PARA CADA UNO INVOCA   *
001200      *  RECDIAS PARA OBTENER LOS DIAS TRANSCURRIDOS ENTRE SU FECHA DE *
001300      *  PRIMERA VISTA Y LA FECHA DE PROCESO. LOS QUE ALCANZAN O       *
001400      *  SUPERAN LK-DIAS-ESPERA (5 POR DEFECTO) SE GRABAN EN LA        *
001500      *  SALIDA DDNOMATCH, PASAN A 'BAJA' EN TAB-PENDIENTES Y QUEDAN   *
001600      *  REGISTRADOS EN TAB-HISTORICO PARA NO RECONSIDERARSE JAMAS.    *
001700      ******************************************************************
001800      * FECHA       PROGRAMADOR      PEDIDO      DESCRIPCION           *
001900      * ----------  ---------------  ----------  --------------------- *
002000      * 13/02/1990  R FIGUEROA       INIC-0014   ALTA DEL PROGRAMA     *
002100      *                                          (VENCIMIENTO DE       *
002200      *                                          PARTIDAS PENDIENTES)  *
002300      * 21/09/1992  R FIGUEROA       MTTO-0061   AGREGA PARAMETRO DE   *
002400      *                                          DIAS DE ESPERA POR    *
002500      *                                          LINKAGE               *
002600      * 30/05/1995  M CACERES        MTTO-0109   DELEGA CALCULO DE     *
002700      *                                          DIAS EN RUTINA        *
002800      *                                          RECDIAS               *
002900      * 17/10/1998  M CACERES        Y2K-0033    FECHAS DE PRIMERA     *
003000      *                                          VISTA PASAN A         *
003100      *                                          AAAAMMDD (ERA AAMMDD) *
003200      * 04/04/2003  J PAREDES        MTTO-0348   MARCA PENDIENTE       *
003300      *                                          VENCIDO EN            *
003400      *                                          TAB-HISTORICO PARA NO *
003500      *                                          RECONSIDERARLO        *
003600      * 28/08/2010  L QUINTEROS      MTTO-0471   REVISION GENERAL      *
003700      * 12/01/2018  L QUINTEROS      MTTO-0603   AJUSTA REDONDEO EN    *
003800      *                                          CALCULO DE DIAS       *
003900      *                                          TRANSCURRIDOS         *
004000      * 06/08/2025  D SALCEDO        CR-1049     RECONVIERTE           *
004100      *                                          VENCIMIENTO PARA      *
004200      *                                          SUSPENSO DE           *
004300      *                                          CONCILIACION SWIFT    *
004400      *                                          MT910/PACS.008        *
004500      * 08/08/2025  D SALCEDO        CR-1049     AGRUPA SALIDA POR TIPO*
004600      *                                          DE MENSAJE Y ETIQUETA *
004700      *                                          DE MES/DIA            *
004800      * 09/08/2025  D SALCEDO        CR-1061     VERIFICA STATUS AL    *
004900      *                                          GRABAR DDNOMATCH      *
005000      ******************************************************************
005100
005200      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM.
005700
005800       INPUT-OUTPUT SECTION.
005900       FILE-CONTROL.
006000           SELECT SAL-NOMATCH ASSIGN TO DDNOMATCH
006100                  ORGANIZATION IS SEQUENTIAL
006200                  FILE STATUS IS WS-FS-NOMATCH.
006300
006400      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500       DATA DIVISION.
006600       FILE SECTION.
006700
006800       FD  SAL-NOMATCH
006900           LABEL RECORDS ARE STANDARD.
007000       01  FD-REG-NOMATCH.
007100           COPY MSGREC REPLACING WS-REG-MENSAJE BY FD-DATOS-NOMATCH.
007200
007300       WORKING-STORAGE SECTION.
007400      *========================*
007500       77  FILLER            PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007600
007700           COPY RUNCTL.
007800
007900           COPY RUNTAB.
008000
008100           COPY MSGREC.
008200       01  WS-REG-MENSAJE-R REDEFINES WS-REG-MENSAJE.
008300           03  WS-MENSAJE-TEXTO-PLANO   PIC X(108).
008400
008500      *----------- ORDEN DE GRABACION: 'M' POR MES/DIA, LUEGO 'P' ---------
008600       01  WS-TABLA-ORDEN-CLASIF     VALUE 'MP'.
008700           03  WS-ORDEN-CLASIF       PIC X(01) OCCURS 2 TIMES.
008800       01  WS-TABLA-ORDEN-CLASIF-R REDEFINES WS-TABLA-ORDEN-CLASIF
008900                                    PIC X(02).
009000
009100       01  WS-PARAM-DIAS.
009200           03  WS-DIAS-FECHA-BASE      PIC 9(08)    VALUE ZEROS.
009300           03  WS-DIAS-FECHA-REF       PIC 9(08)    VALUE ZEROS.
009400           03  WS-DIAS-RESULTADO       PIC S9(05) COMP-3 VALUE ZEROS.
009500       01  WS-PARAM-DIAS-R REDEFINES WS-PARAM-DIAS.
009600           03  FILLER                  PIC X(16).
009700           03  FILLER                  PIC S9(05) COMP-3.
009800
009900       01  WS-SWITCHES.
010000           03  WS-FS-NOMATCH          PIC X(02) VALUE SPACES.
010100               88  WS-OK-NOMATCH             VALUE '00'.
010200           03  WS-SW-VENCIDO          PIC X(01) VALUE 'N'.
010300               88  WS-PENDIENTE-VENCIDO      VALUE 'S'.
010400               88  WS-PENDIENTE-VIGENTE      VALUE 'N'.
010500           03  FILLER                 PIC X(05) VALUE SPACES.
010600
010700       01  WS-INDICE-CLASIF           PIC 9(02) COMP  VALUE ZEROS.
010800       01  WS-TIPO-BUSCADO            PIC X(01)       VALUE SPACES.
010900       01  WS-CONT-ERR-GRABACION      PIC 9(02) COMP  VALUE ZEROS.
011000
011100       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011200
011300      *----------------------------------------------------------------
011400       LINKAGE SECTION.
011500      *================*
011600       COPY RUNCTL.
011700
011800       COPY RUNTAB.
011900
012000      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012100       PROCEDURE DIVISION USING LK-CTRL-EJECUCION WS-AREA-TRABAJO.
012200
012300       MAIN-PROGRAM-I.
012400
012500           OPEN OUTPUT SAL-NOMATCH.
012600
012700           PERFORM 1000-VENCER-TIPO-I THRU 1000-VENCER-TIPO-F
012800              VARYING WS-INDICE-CLASIF FROM 1 BY 1
012900              UNTIL WS-INDICE-CLASIF > 2.
013000
013100           CLOSE SAL-NOMATCH.
013200           DISPLAY 'RECAGE - PENDIENTES VENCIDOS MT910  : '
013300                    EST-VENCIDOS-M910
013400           DISPLAY 'RECAGE - PENDIENTES VENCIDOS PACS.8 : '
013500                    EST-VENCIDOS-PACS8
013600           DISPLAY 'RECAGE - ERRORES DE GRABACION       : '
013700                    WS-CONT-ERR-GRABACION.
013800
013900       MAIN-PROGRAM-F. GOBACK.
014000
014100      *----------------------------------------------------------------
014200      *    RECORRE TAB-PENDIENTES UNA VEZ POR CADA TIPO DE MENSAJE, EN
014300      *    EL ORDEN DE WS-TABLA-ORDEN-CLASIF (PRIMERO 'M', LUEGO 'P')
014400      *----------------------------------------------------------------
014500       1000-VENCER-TIPO-I.
014600
014700           MOVE WS-ORDEN-CLASIF(WS-INDICE-CLASIF) TO WS-TIPO-BUSCADO
014800
014900           PERFORM 1100-VENCER-PENDIENTE-I THRU 1100-VENCER-PENDIENTE-F
015000              VARYING IX-PEND FROM 1 BY 1
015100              UNTIL IX-PEND > CANT-PENDIENTES.
015200
015300       1000-VENCER-TIPO-F. EXIT.
015400
015500      *----------------------------------------------------------------
015600       1100-VENCER-PENDIENTE-I.
015700
015800           IF TAB-PND-ES-BAJA(IX-PEND) THEN
015900              GO TO 1100-VENCER-PENDIENTE-F
016000           END-IF.
016100           IF TAB-PND-MSG-TYPE(IX-PEND) NOT = WS-TIPO-BUSCADO THEN
016200              GO TO 1100-VENCER-PENDIENTE-F
016300           END-IF.
016400
016500           MOVE TAB-PND-FIRST-SEEN(IX-PEND) TO WS-DIAS-FECHA-BASE
016600           MOVE LK-FECHA-PROCESO            TO WS-DIAS-FECHA-REF
016700           CALL 'RECDIAS' USING LK-CTRL-EJECUCION WS-PARAM-DIAS.
016800
016900           MOVE 'N' TO WS-SW-VENCIDO
017000           IF WS-DIAS-RESULTADO >= LK-DIAS-ESPERA THEN
017100              MOVE 'S' TO WS-SW-VENCIDO
017200           END-IF.
017300
017400           IF WS-PENDIENTE-VENCIDO THEN
017500              PERFORM 1200-GRABAR-VENCIDO-I THRU 1200-GRABAR-VENCIDO-F
017600           END-IF.
017700
017800       1100-VENCER-PENDIENTE-F. EXIT.
017900
018000      *----------------------------------------------------------------
018100      *    ARMA EL WS-REG-MENSAJE DEL PENDIENTE VENCIDO, LO GRABA EN
018200      *    DDNOMATCH, LO DA DE BAJA Y LO DEJA REGISTRADO EN EL HISTORICO
018300      *----------------------------------------------------------------
018400       1200-GRABAR-VENCIDO-I.
018500
018600           MOVE SPACES                       TO WS-REG-MENSAJE
018700           MOVE TAB-PND-MSG-ID(IX-PEND)      TO MSG-ID
018800           MOVE TAB-PND-MSG-TYPE(IX-PEND)    TO MSG-TYPE
018900           MOVE TAB-PND-DATE(IX-PEND)        TO MSG-DATE
019000           MOVE TAB-PND-REFERENCE(IX-PEND)   TO MSG-REFERENCE
019100           MOVE TAB-PND-AMOUNT(IX-PEND)      TO MSG-AMOUNT
019200           MOVE TAB-PND-CURRENCY(IX-PEND)    TO MSG-CURRENCY
019300           MOVE TAB-PND-DEBIT-ACCT(IX-PEND)  TO MSG-DEBIT-ACCT
019400           MOVE TAB-PND-CREDIT-ACCT(IX-PEND) TO MSG-CREDIT-ACCT
019500           MOVE TAB-PND-TRANS-REF(IX-PEND)   TO MSG-TRANS-REF
019600           MOVE TAB-PND-MONTH-DIR(IX-PEND)   TO MSG-MONTH-DIR
019700           MOVE TAB-PND-DAY-DIR(IX-PEND)     TO MSG-DAY-DIR
019800
019900           MOVE WS-REG-MENSAJE TO FD-DATOS-NOMATCH
020000           WRITE FD-REG-NOMATCH
020100           IF NOT WS-OK-NOMATCH THEN
020200              ADD 1 TO WS-CONT-ERR-GRABACION
020300              DISPLAY 'RECAGE - ERROR GRABANDO NOMATCH STATUS=' WS-FS-NOMATCH
020400           END-IF.
020500
020600           MOVE 'B' TO TAB-PND-ACTIVO(IX-PEND)
020700
020800           ADD 1 TO CANT-HISTORICO
020900           SET IX-HIST TO CANT-HISTORICO
021000           MOVE TAB-PND-MSG-TYPE(IX-PEND) TO TAB-HST-REC-TYPE(IX-HIST)
021100           MOVE TAB-PND-MSG-ID(IX-PEND)   TO TAB-HST-MSG-ID(IX-HIST)
021200
021300           IF TAB-PND-MSG-TYPE(IX-PEND) = 'M' THEN
021400              ADD 1 TO EST-VENCIDOS-M910
021500           ELSE
021600              ADD 1 TO EST-VENCIDOS-PACS8
021700           END-IF.
021800
021900       1200-GRABAR-VENCIDO-F. EXIT.
022000
