000100      *////////////////// (MSGREC) ////////////////////////////////////
000200      **************************************
000300      *    COPY CP-MSGREC                  *
000400      *    LAYOUT MENSAJE NORMALIZADO      *
000500      *    MT910 (M) O PACS.008 (P)        *
000600      *    108 POSICIONES DE CARACTER MAS  *
000700      *    MSG-AMOUNT EMPACADO (8 BYTES)   *
000800      **************************************
000900       01  WS-REG-MENSAJE.
001000      *     IDENTIDAD UNICA DEL MENSAJE (CLAVE DE DEDUP)
001100           03  MSG-ID              PIC X(12)    VALUE SPACES.
001200      *     'M' = MT910 ; 'P' = PACS.008
001300           03  MSG-TYPE            PIC X(01)    VALUE SPACES.
001400               88  MSG-ES-MT910          VALUE 'M'.
001500               88  MSG-ES-PACS008        VALUE 'P'.
001600      *     FECHA VALOR AAMMDD (MT910 CAMPO 32A; PACS.008 FEC. CREAC.)
001700           03  MSG-DATE            PIC X(06)    VALUE SPACES.
001800      *     REFERENCIA DEL ORDENANTE (MT910 :20: ; PACS.008 MSGID)
001900           03  MSG-REFERENCE       PIC X(16)    VALUE SPACES.
002000      *     IMPORTE LIQUIDADO/INSTRUIDO, 2 DECIMALES, EMPACADO
002100           03  MSG-AMOUNT          PIC S9(13)V99 COMP-3 VALUE ZEROS.
002200      *     CODIGO DE MONEDA ISO (MT910 MONEDA DEL CAMPO 32A)
002300           03  MSG-CURRENCY        PIC X(03)    VALUE SPACES.
002400      *     CUENTA DEBITO (MT910 :25: ; PACS.008 IBAN DEUDOR)
002500           03  MSG-DEBIT-ACCT      PIC X(34)    VALUE SPACES.
002600      *     CUENTA CREDITO (PACS.008 IBAN ACREEDOR; BLANCO EN MT910)
002700           03  MSG-CREDIT-ACCT     PIC X(34)    VALUE SPACES.
002800      *     REFERENCIA DE TRANSACCION (MT910 :21: ; PACS.008 E2EID)
002900           03  MSG-TRANS-REF       PIC X(16)    VALUE SPACES.
003000      *     ETIQUETA DE INGESTA MES/A#O, MMAA
003100           03  MSG-MONTH-DIR       PIC X(04)    VALUE SPACES.
003200      *     ETIQUETA DE INGESTA DIA, DDMMAA
003300           03  MSG-DAY-DIR         PIC X(06)    VALUE SPACES.
003400           03  FILLER              PIC X(02)    VALUE SPACES.
