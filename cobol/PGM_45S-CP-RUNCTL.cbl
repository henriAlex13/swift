000100      *////////////////// (RUNCTL) ////////////////////////////////////
000200      ***************************************************************
000300      *    COPY CP-RUNCTL                                            *
000400      *    AREA DE COMUNICACION ENTRE RECDRV Y LOS SUBPROGRAMAS       *
000500      *    DE LA CORRIDA DE CONCILIACION SWIFT MT910 / PACS.008.      *
000600      *    SE PASA POR LINKAGE (USING) A CADA SUBPROGRAMA IGUAL QUE   *
000700      *    LK-COMUNICACION DE PGMRUCAF.                               *
000800      *         LARGO 40 BYTES                                       *
000900      ***************************************************************
001000       01  LK-CTRL-EJECUCION.
001100      *    FECHA DE PROCESO DE LA CORRIDA, AAAAMMDD
001200           03  LK-FECHA-PROCESO        PIC X(08)    VALUE SPACES.
001300      *    MES/A#O DE INICIO DE VENTANA, MMAAAA (DEFECTO 082025)
001400           03  LK-MES-INICIO-CORTE     PIC X(06)    VALUE '082025'.
001500      *    DIAS DE ESPERA EN PENDIENTE ANTES DE VENCER (DEFECTO 5)
001600           03  LK-DIAS-ESPERA          PIC S9(03) COMP-3 VALUE +5.
001700      *    'S' = PRIMERA CORRIDA (SIN MARCA), 'N' = CORRIDA INCREMENTAL
001800           03  LK-INDICADOR-1RA-VEZ    PIC X(01)    VALUE 'S'.
001900               88  LK-ES-PRIMERA-CORRIDA        VALUE 'S'.
002000               88  LK-ES-CORRIDA-INCREMENTAL    VALUE 'N'.
002100      *    CONTADOR DE PARES CASADOS EN LA CORRIDA (CLAVE SECUENCIAL)
002200           03  LK-CONTADOR-PAR         PIC 9(06) COMP    VALUE ZEROS.
002300      *    CODIGO DE RETORNO DEL SUBPROGRAMA LLAMADO
002400           03  LK-RETORNO              PIC S9(04) COMP  VALUE ZEROS.
002500           03  FILLER                  PIC X(15)    VALUE SPACES.
