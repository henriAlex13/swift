000100      *////////////////// (MATCH) /////////////////////////////////////
000200      **************************************
000300      *    COPY CP-MATCH                   *
000400      *    LAYOUT PAR CASADO MT910/PACS.008 *
000500      *    SALIDA DDMATCH                   *
000600      **************************************
000700       01  WS-REG-CASAMIENTO.
000800      *     NUMERO DE PAR SECUENCIAL DE LA CORRIDA, DESDE 1
000900           03  MTC-PAIR-KEY        PIC 9(06)    VALUE ZEROS.
001000           03  MTC-MT910-ID        PIC X(12)    VALUE SPACES.
001100           03  MTC-PACS008-ID      PIC X(12)    VALUE SPACES.
001200      *     REFERENCIA DEL ORDENANTE (LADO MT910)
001300           03  MTC-REFERENCE       PIC X(16)    VALUE SPACES.
001400           03  MTC-TRANS-REF       PIC X(16)    VALUE SPACES.
001500      *     IMPORTE CASADO (LADO MT910), 2 DECIMALES, EMPACADO
001600           03  MTC-AMOUNT          PIC S9(13)V99 COMP-3 VALUE ZEROS.
001700      *     FECHA VALOR (LADO MT910)
001800           03  MTC-DATE            PIC X(06)    VALUE SPACES.
001900      *     CUENTA DEBITO MT910, O DEUDOR PACS.008 SI AQUELLA VIENE EN
002000      *     BLANCO
002100           03  MTC-DEBIT-ACCT      PIC X(34)    VALUE SPACES.
002200      *     CUENTA ACREEDORA PACS.008
002300           03  MTC-CREDIT-ACCT     PIC X(34)    VALUE SPACES.
002400      *     ETIQUETA DE DIA DE INGESTA DE CADA LADO DEL PAR
002500           03  MTC-MT910-DAY       PIC X(06)    VALUE SPACES.
002600           03  MTC-PACS008-DAY     PIC X(06)    VALUE SPACES.
002700      *     'Y' CUANDO LAS ETIQUETAS DE DIA DE AMBOS LADOS DIFIEREN
002800           03  MTC-DAY-SHIFT-FLAG  PIC X(01)    VALUE 'N'.
002900               88  MTC-DIA-DESFASADO       VALUE 'Y'.
003000               88  MTC-DIA-CONFORME        VALUE 'N'.
003100           03  FILLER              PIC X(03)    VALUE SPACES.
