000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RECMAT.
000300       AUTHOR. M CACERES.
000400       INSTALLATION. KC02787 BACK OFFICE MEDIOS DE PAGO.
000500       DATE-WRITTEN. 22/08/1987.
000600       DATE-COMPILED.
000700       SECURITY. USO INTERNO KC02787 - CONCILIACION SWIFT.
000800      ******************************************************************
000900      *  RECMAT - MOTOR DE CASAMIENTO MT910 / PACS.008                *
001000      *  ==========================================================   *
001100      *  RECORRE TAB-M910-NUEVO + LOS PENDIENTES 'M' DE TAB-PENDIENTES *
001200      *  CONTRA TAB-PAC8-NUEVO + LOS PENDIENTES 'P', APLICANDO LAS     *
001300      *  TRES REGLAS DE CASAMIENTO EN ORDEN (REF. TRANSACCION;         *
001400      *  IMPORTE+FECHA+CUENTA; REFERENCIA+IMPORTE), PRIMER CANDIDATO   *
001500      *  QUE CUMPLE GANA (UNO A UNO, SIN REPETIR). LOS PARES CASADOS   *
001600      *  SE GRABAN EN WS-REG-CASAMIENTO Y EN TAB-HISTORICO ('X'), Y    *
001700      *  LOS MENSAJES NUEVOS QUE QUEDAN SIN CASAR PASAN A ENGROSAR     *
001800      *  TAB-PENDIENTES (SI NO ESTABAN YA).                            *
001900      ******************************************************************
002000      * FECHA       PROGRAMADOR      PEDIDO      DESCRIPCION           *
002100      * ----------  ---------------  ----------  --------------------- *
002200      * 22/08/1987  M CACERES        INIC-0002   ALTA DEL PROGRAMA     *
002300      *                                          (MOTOR DE CASAMIENTO  *
002400      *                                          DEBITO/CREDITO)       *
002500      * 15/04/1990  M CACERES        MTTO-0024   AGREGA REGLA DE       *
002600      *                                          CASAMIENTO POR        *
002700      *                                          REFERENCIA+IMPORTE    *
002800      * 09/12/1992  R FIGUEROA       MTTO-0069   BLINDA CONTRA         *
002900      *                                          CANDIDATO YA CASADO   *
003000      *                                          EN LA MISMA CORRIDA   *
003100      * 26/06/1995  J PAREDES        MTTO-0117   AGREGA TOLERANCIA DE  *
003200      *                                          UN CENTAVO EN LA      *
003300      *                                          COMPARACION DE        *
003400      *                                          IMPORTES              *
003500      * 08/11/1998  J PAREDES        Y2K-0033    FECHAS DE CASAMIENTO  *
003600      *                                          PASAN A AAAAMMDD      *
003700      *                                          (ERA AAMMDD)          *
003800      * 19/07/2002  L QUINTEROS      MTTO-0331   REESCRIBE CASCADA DE  *
003900      *                                          REGLAS EN ORDEN DE    *
004000      *                                          PRECEDENCIA           *
004100      * 12/01/2012  L QUINTEROS      MTTO-0489   REVISION GENERAL      *
004200      * 05/08/2025  D SALCEDO        CR-1049     RECONVIERTE MOTOR     *
004300      *                                          PARA CASAMIENTO SWIFT *
004400      *                                          MT910 CONTRA PACS.008 *
004500      * 08/08/2025  D SALCEDO        CR-1049     REGLA DE CUENTA ACEPTA*
004600      *                                          CREDITO EN BLANCO     *
004700      * 09/08/2025  D SALCEDO        CR-1061     AGREGA FILLER, VERIFICA*
004800      *                                          STATUS DE GRABACION Y  *
004900      *                                          DESCARTA FECHAS CON MES*
005000      *                                          INVALIDO ANTES DE LA   *
005100      *                                          REGLA 2                *
005200      * 09/08/2025  D SALCEDO        CR-1063     CORRIGE CONTADORES DE *
005300      *                                          CANT-LADO-*/WS-TOT-*  *
005400      *                                          A COMP (COMP-3 SOLO   *
005500      *                                          PARA IMPORTES)        *
005600      ******************************************************************
005700
005800      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900       ENVIRONMENT DIVISION.
006000       CONFIGURATION SECTION.
006100       SPECIAL-NAMES.
006200           C01 IS TOP-OF-FORM.
006300
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600           SELECT SAL-CASADOS ASSIGN TO DDMATCH
006700                  ORGANIZATION IS SEQUENTIAL
006800                  FILE STATUS IS WS-FS-MATCH.
006900
007000      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100       DATA DIVISION.
007200       FILE SECTION.
007300
007400       FD  SAL-CASADOS
007500           LABEL RECORDS ARE STANDARD.
007600       01  FD-REG-CASAMIENTO.
007700           COPY MATCH REPLACING WS-REG-CASAMIENTO BY FD-DATOS-CASAMIENTO.
007800
007900       WORKING-STORAGE SECTION.
008000      *========================*
008100       77  FILLER            PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008200
008300           COPY RUNCTL.
008400
008500           COPY RUNTAB.
008600
008700           COPY MATCH.
008800
008900      *----------- TABLA DE TRABAJO 'M' (NUEVOS + PENDIENTES) -------------
009000       01  WS-LADO-M910.
009100           03  CANT-LADO-M910         PIC 9(05) COMP    VALUE ZEROS.
009200           03  TAB-LADO-M910 OCCURS 4000 TIMES INDEXED BY IX-LADO-M.
009300               05  LM9-ID              PIC X(12).
009400               05  LM9-DATE            PIC X(06).
009500               05  LM9-DATE-R REDEFINES LM9-DATE.
009600                   07  LM9-DATE-YY     PIC 9(02).
009700                   07  LM9-DATE-MM     PIC 9(02).
009800                   07  LM9-DATE-DD     PIC 9(02).
009900               05  LM9-REFERENCE       PIC X(16).
010000               05  LM9-AMOUNT          PIC S9(13)V99 COMP-3.
010100               05  LM9-CURRENCY        PIC X(03).
010200               05  LM9-DEBIT-ACCT      PIC X(34).
010300               05  LM9-CREDIT-ACCT     PIC X(34).
010400               05  LM9-TRANS-REF       PIC X(16).
010500               05  LM9-DAY-DIR         PIC X(06).
010600               05  LM9-ORIGEN          PIC X(01).
010700                   88  LM9-ES-NUEVO           VALUE 'N'.
010800                   88  LM9-ES-PENDIENTE       VALUE 'P'.
010900               05  LM9-IX-ORIGEN       PIC 9(04) COMP.
011000               05  LM9-CASADO          PIC X(01) VALUE 'N'.
011100                   88  LM9-YA-CASADO         VALUE 'S'.
011200
011300      *----------- TABLA DE TRABAJO 'P' (NUEVOS + PENDIENTES) -------------
011400       01  WS-LADO-PAC8.
011500           03  CANT-LADO-PAC8         PIC 9(05) COMP    VALUE ZEROS.
011600           03  TAB-LADO-PAC8 OCCURS 4000 TIMES INDEXED BY IX-LADO-P.
011700               05  LP8-ID              PIC X(12).
011800               05  LP8-DATE            PIC X(06).
011900               05  LP8-DATE-R REDEFINES LP8-DATE.
012000                   07  LP8-DATE-YY     PIC 9(02).
012100                   07  LP8-DATE-MM     PIC 9(02).
012200                   07  LP8-DATE-DD     PIC 9(02).
012300               05  LP8-REFERENCE       PIC X(16).
012400               05  LP8-AMOUNT          PIC S9(13)V99 COMP-3.
012500               05  LP8-CURRENCY        PIC X(03).
012600               05  LP8-DEBIT-ACCT      PIC X(34).
012700               05  LP8-CREDIT-ACCT     PIC X(34).
012800               05  LP8-TRANS-REF       PIC X(16).
012900               05  LP8-DAY-DIR         PIC X(06).
013000               05  LP8-ORIGEN          PIC X(01).
013100                   88  LP8-ES-NUEVO           VALUE 'N'.
013200                   88  LP8-ES-PENDIENTE       VALUE 'P'.
013300               05  LP8-IX-ORIGEN       PIC 9(04) COMP.
013400               05  LP8-CASADO          PIC X(01) VALUE 'N'.
013500                   88  LP8-YA-CASADO         VALUE 'S'.
013600
013700       01  WS-DIFERENCIA-IMPORTE      PIC S9(13)V99 COMP-3 VALUE ZEROS.
013800       01  WS-TOLERANCIA              PIC S9(13)V99 COMP-3 VALUE 0.01.
013900
014000       01  WS-SWITCHES.
014100           03  WS-FS-MATCH            PIC X(02) VALUE SPACES.
014200               88  WS-OK-MATCH               VALUE '00'.
014300           03  WS-SW-YA-EN-HIST       PIC X(01) VALUE 'N'.
014400               88  WS-PAR-YA-EN-HIST         VALUE 'S'.
014500               88  WS-PAR-NO-EN-HIST         VALUE 'N'.
014600           03  WS-SW-REGLA-CUMPLE     PIC X(01) VALUE 'N'.
014700               88  WS-CUMPLE-REGLA           VALUE 'S'.
014800               88  WS-NO-CUMPLE-REGLA        VALUE 'N'.
014900           03  WS-SW-CANDIDATO        PIC X(01) VALUE 'N'.
015000               88  WS-HAY-CANDIDATO          VALUE 'S'.
015100               88  WS-NO-HAY-CANDIDATO       VALUE 'N'.
015200           03  WS-SW-YA-PENDIENTE     PIC X(01) VALUE 'N'.
015300               88  WS-MSG-YA-PENDIENTE       VALUE 'S'.
015400               88  WS-MSG-NO-PENDIENTE       VALUE 'N'.
015500           03  FILLER                 PIC X(03) VALUE SPACES.
015600
015700       01  WS-INDICES-TRABAJO.
015800           03  WS-IX-CANDIDATO        PIC 9(04) COMP VALUE ZEROS.
015900           03  WS-IX-PEND-BUSCADO     PIC 9(04) COMP VALUE ZEROS.
016000           03  FILLER                 PIC X(02) VALUE SPACES.
016100
016200       01  WS-TOTALES-LADOS.
016300           03  WS-TOT-LADO-M          PIC 9(05) COMP    VALUE ZEROS.
016400           03  WS-TOT-LADO-P          PIC 9(05) COMP    VALUE ZEROS.
016500       01  WS-TOTALES-LADOS-R REDEFINES WS-TOTALES-LADOS.
016600           03  FILLER                 PIC X(04).
016700           03  FILLER                 PIC X(04).
016800
016900       01  WS-CONT-ERR-GRABACION      PIC 9(02) COMP VALUE ZEROS.
017000
017100       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
017200
017300      *----------------------------------------------------------------
017400       LINKAGE SECTION.
017500      *================*
017600       COPY RUNCTL.
017700
017800       COPY RUNTAB.
017900
018000      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018100       PROCEDURE DIVISION USING LK-CTRL-EJECUCION WS-AREA-TRABAJO.
018200
018300       MAIN-PROGRAM-I.
018400
018500           PERFORM 1000-ARMAR-LADOS-I  THRU 1000-ARMAR-LADOS-F.
018600           PERFORM 2000-CASAR-I        THRU 2000-CASAR-F
018700              VARYING IX-LADO-M FROM 1 BY 1
018800              UNTIL IX-LADO-M > CANT-LADO-M910.
018900           PERFORM 3000-ARMAR-PEND-NUEVOS-I THRU 3000-ARMAR-PEND-NUEVOS-F.
019000           PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
019100
019200       MAIN-PROGRAM-F. GOBACK.
019300
019400      *----------------------------------------------------------------
019500      *    ARMA WS-LADO-M910 (NUEVOS + PENDIENTES 'M') Y WS-LADO-PAC8
019600      *----------------------------------------------------------------
019700       1000-ARMAR-LADOS-I.
019800
019900           MOVE ZEROS TO CANT-LADO-M910 CANT-LADO-PAC8
020000
020100           PERFORM 1010-CARGAR-M910-NUEVOS-I THRU 1010-CARGAR-M910-NUEVOS-F
020200              VARYING IX-M91 FROM 1 BY 1
020300              UNTIL IX-M91 > CANT-M910-NUEVO.
020400
020500           PERFORM 1020-CARGAR-PAC8-NUEVOS-I THRU 1020-CARGAR-PAC8-NUEVOS-F
020600              VARYING IX-PAC FROM 1 BY 1
020700              UNTIL IX-PAC > CANT-PAC8-NUEVO.
020800
020900           PERFORM 1030-CARGAR-PENDIENTES-I THRU 1030-CARGAR-PENDIENTES-F
021000              VARYING IX-PEND FROM 1 BY 1
021100              UNTIL IX-PEND > CANT-PENDIENTES.
021200
021300           OPEN OUTPUT SAL-CASADOS.
021400
021500       1000-ARMAR-LADOS-F. EXIT.
021600
021700       1010-CARGAR-M910-NUEVOS-I.
021800
021900           ADD 1 TO CANT-LADO-M910
022000           SET IX-LADO-M TO CANT-LADO-M910
022100           MOVE TAB-M91-ID(IX-M91)          TO LM9-ID(IX-LADO-M)
022200           MOVE TAB-M91-DATE(IX-M91)        TO LM9-DATE(IX-LADO-M)
022300           MOVE TAB-M91-REFERENCE(IX-M91)   TO LM9-REFERENCE(IX-LADO-M)
022400           MOVE TAB-M91-AMOUNT(IX-M91)      TO LM9-AMOUNT(IX-LADO-M)
022500           MOVE TAB-M91-CURRENCY(IX-M91)    TO LM9-CURRENCY(IX-LADO-M)
022600           MOVE TAB-M91-DEBIT-ACCT(IX-M91)  TO LM9-DEBIT-ACCT(IX-LADO-M)
022700           MOVE TAB-M91-CREDIT-ACCT(IX-M91) TO LM9-CREDIT-ACCT(IX-LADO-M)
022800           MOVE TAB-M91-TRANS-REF(IX-M91)   TO LM9-TRANS-REF(IX-LADO-M)
022900           MOVE TAB-M91-DAY-DIR(IX-M91)     TO LM9-DAY-DIR(IX-LADO-M)
023000           MOVE 'N'                         TO LM9-ORIGEN(IX-LADO-M)
023100           MOVE IX-M91                      TO LM9-IX-ORIGEN(IX-LADO-M)
023200           MOVE 'N'                         TO LM9-CASADO(IX-LADO-M).
023300
023400       1010-CARGAR-M910-NUEVOS-F. EXIT.
023500
023600       1020-CARGAR-PAC8-NUEVOS-I.
023700
023800           ADD 1 TO CANT-LADO-PAC8
023900           SET IX-LADO-P TO CANT-LADO-PAC8
024000           MOVE TAB-PAC-ID(IX-PAC)          TO LP8-ID(IX-LADO-P)
024100           MOVE TAB-PAC-DATE(IX-PAC)        TO LP8-DATE(IX-LADO-P)
024200           MOVE TAB-PAC-REFERENCE(IX-PAC)   TO LP8-REFERENCE(IX-LADO-P)
024300           MOVE TAB-PAC-AMOUNT(IX-PAC)      TO LP8-AMOUNT(IX-LADO-P)
024400           MOVE TAB-PAC-CURRENCY(IX-PAC)    TO LP8-CURRENCY(IX-LADO-P)
024500           MOVE TAB-PAC-DEBIT-ACCT(IX-PAC)  TO LP8-DEBIT-ACCT(IX-LADO-P)
024600           MOVE TAB-PAC-CREDIT-ACCT(IX-PAC) TO LP8-CREDIT-ACCT(IX-LADO-P)
024700           MOVE TAB-PAC-TRANS-REF(IX-PAC)   TO LP8-TRANS-REF(IX-LADO-P)
024800           MOVE TAB-PAC-DAY-DIR(IX-PAC)     TO LP8-DAY-DIR(IX-LADO-P)
024900           MOVE 'N'                         TO LP8-ORIGEN(IX-LADO-P)
025000           MOVE IX-PAC                      TO LP8-IX-ORIGEN(IX-LADO-P)
025100           MOVE 'N'                         TO LP8-CASADO(IX-LADO-P).
025200
025300       1020-CARGAR-PAC8-NUEVOS-F. EXIT.
025400
025500       1030-CARGAR-PENDIENTES-I.
025600
025700           IF TAB-PND-ES-ACTIVO(IX-PEND) THEN
025800              IF TAB-PND-MSG-TYPE(IX-PEND) = 'M' THEN
025900                 ADD 1 TO CANT-LADO-M910
026000                 SET IX-LADO-M TO CANT-LADO-M910
026100                 MOVE TAB-PND-MSG-ID(IX-PEND)      TO LM9-ID(IX-LADO-M)
026200                 MOVE TAB-PND-DATE(IX-PEND)        TO LM9-DATE(IX-LADO-M)
026300                 MOVE TAB-PND-REFERENCE(IX-PEND)   TO LM9-REFERENCE(IX-LADO-M)
026400                 MOVE TAB-PND-AMOUNT(IX-PEND)      TO LM9-AMOUNT(IX-LADO-M)
026500                 MOVE TAB-PND-CURRENCY(IX-PEND)    TO LM9-CURRENCY(IX-LADO-M)
026600                 MOVE TAB-PND-DEBIT-ACCT(IX-PEND)  TO LM9-DEBIT-ACCT(IX-LADO-M)
026700                 MOVE TAB-PND-CREDIT-ACCT(IX-PEND) TO LM9-CREDIT-ACCT(IX-LADO-M)
026800                 MOVE TAB-PND-TRANS-REF(IX-PEND)   TO LM9-TRANS-REF(IX-LADO-M)
026900                 MOVE TAB-PND-DAY-DIR(IX-PEND)     TO LM9-DAY-DIR(IX-LADO-M)
027000                 MOVE 'P'                          TO LM9-ORIGEN(IX-LADO-M)
027100                 MOVE IX-PEND                      TO LM9-IX-ORIGEN(IX-LADO-M)
027200                 MOVE 'N'                          TO LM9-CASADO(IX-LADO-M)
027300              ELSE
027400                 ADD 1 TO CANT-LADO-PAC8
027500                 SET IX-LADO-P TO CANT-LADO-PAC8
027600                 MOVE TAB-PND-MSG-ID(IX-PEND)      TO LP8-ID(IX-LADO-P)
027700                 MOVE TAB-PND-DATE(IX-PEND)        TO LP8-DATE(IX-LADO-P)
027800                 MOVE TAB-PND-REFERENCE(IX-PEND)   TO LP8-REFERENCE(IX-LADO-P)
027900                 MOVE TAB-PND-AMOUNT(IX-PEND)      TO LP8-AMOUNT(IX-LADO-P)
028000                 MOVE TAB-PND-CURRENCY(IX-PEND)    TO LP8-CURRENCY(IX-LADO-P)
028100                 MOVE TAB-PND-DEBIT-ACCT(IX-PEND)  TO LP8-DEBIT-ACCT(IX-LADO-P)
028200                 MOVE TAB-PND-CREDIT-ACCT(IX-PEND) TO LP8-CREDIT-ACCT(IX-LADO-P)
028300                 MOVE TAB-PND-TRANS-REF(IX-PEND)   TO LP8-TRANS-REF(IX-LADO-P)
028400                 MOVE TAB-PND-DAY-DIR(IX-PEND)     TO LP8-DAY-DIR(IX-LADO-P)
028500                 MOVE 'P'                          TO LP8-ORIGEN(IX-LADO-P)
028600                 MOVE IX-PEND                      TO LP8-IX-ORIGEN(IX-LADO-P)
028700                 MOVE 'N'                          TO LP8-CASADO(IX-LADO-P)
028800              END-IF
028900           END-IF.
029000
029100       1030-CARGAR-PENDIENTES-F. EXIT.
029200
029300      *----------------------------------------------------------------
029400      *    PARA EL M910 IX-LADO-M, BUSCA EL PRIMER PACS.008 QUE CASE
029500      *----------------------------------------------------------------
029600       2000-CASAR-I.
029700
029800           IF LM9-YA-CASADO(IX-LADO-M) THEN
029900              GO TO 2000-CASAR-F
030000           END-IF.
030100
030200           MOVE 'N' TO WS-SW-CANDIDATO
030300           MOVE ZEROS TO WS-IX-CANDIDATO
030400
030500           PERFORM 2100-BUSCAR-CANDIDATO-I THRU 2100-BUSCAR-CANDIDATO-F
030600              VARYING IX-LADO-P FROM 1 BY 1
030700              UNTIL IX-LADO-P > CANT-LADO-PAC8 OR WS-HAY-CANDIDATO.
030800
030900           IF WS-HAY-CANDIDATO THEN
031000              PERFORM 2200-REGISTRAR-PAR-I THRU 2200-REGISTRAR-PAR-F
031100           END-IF.
031200
031300       2000-CASAR-F. EXIT.
031400
031500      *----------------------------------------------------------------
031600       2100-BUSCAR-CANDIDATO-I.
031700
031800           IF LP8-YA-CASADO(IX-LADO-P) THEN
031900              GO TO 2100-BUSCAR-CANDIDATO-F
032000           END-IF.
032100
032200           PERFORM 2110-VERIF-YA-EN-HIST-I THRU 2110-VERIF-YA-EN-HIST-F.
032300           IF WS-PAR-YA-EN-HIST THEN
032400              GO TO 2100-BUSCAR-CANDIDATO-F
032500           END-IF.
032600
032700           PERFORM 2120-REGLA-TRANS-REF-I THRU 2120-REGLA-TRANS-REF-F.
032800           IF WS-NO-CUMPLE-REGLA THEN
032900              PERFORM 2130-REGLA-IMP-FECHA-CTA-I
033000                 THRU 2130-REGLA-IMP-FECHA-CTA-F
033100           END-IF.
033200           IF WS-NO-CUMPLE-REGLA THEN
033300              PERFORM 2140-REGLA-REF-IMPORTE-I
033400                 THRU 2140-REGLA-REF-IMPORTE-F
033500           END-IF.
033600
033700           IF WS-CUMPLE-REGLA THEN
033800              MOVE 'S'      TO WS-SW-CANDIDATO
033900              MOVE IX-LADO-P TO WS-IX-CANDIDATO
034000           END-IF.
034100
034200       2100-BUSCAR-CANDIDATO-F. EXIT.
034300
034400      *----------- PAR YA CASADO EN CORRIDAS ANTERIORES? -------------------
034500       2110-VERIF-YA-EN-HIST-I.
034600
034700           MOVE 'N' TO WS-SW-YA-EN-HIST
034800
034900           PERFORM 2111-BUSCAR-PAR-HIST-I THRU 2111-BUSCAR-PAR-HIST-F
035000              VARYING IX-HIST FROM 1 BY 1
035100              UNTIL IX-HIST > CANT-HISTORICO OR WS-PAR-YA-EN-HIST.
035200
035300       2110-VERIF-YA-EN-HIST-F. EXIT.
035400
035500       2111-BUSCAR-PAR-HIST-I.
035600
035700           IF TAB-HST-REC-TYPE(IX-HIST) = 'X' AND
035800              TAB-HST-MT910-ID(IX-HIST)   = LM9-ID(IX-LADO-M) AND
035900              TAB-HST-PACS008-ID(IX-HIST) = LP8-ID(IX-LADO-P) THEN
036000              MOVE 'S' TO WS-SW-YA-EN-HIST
036100           END-IF.
036200
036300       2111-BUSCAR-PAR-HIST-F. EXIT.
036400
036500      *----------- REGLA 1: REFERENCIA DE TRANSACCION -----------------------
036600       2120-REGLA-TRANS-REF-I.
036700
036800           MOVE 'N' TO WS-SW-REGLA-CUMPLE
036900
037000           IF LM9-TRANS-REF(IX-LADO-M) NOT = SPACES AND
037100              LP8-TRANS-REF(IX-LADO-P) NOT = SPACES AND
037200              LM9-TRANS-REF(IX-LADO-M) = LP8-TRANS-REF(IX-LADO-P) THEN
037300              MOVE 'S' TO WS-SW-REGLA-CUMPLE
037400           END-IF.
037500
037600       2120-REGLA-TRANS-REF-F. EXIT.
037700
037800      *----------- REGLA 2: IMPORTE + FECHA + CUENTA -------------------------
037900       2130-REGLA-IMP-FECHA-CTA-I.
038000
038100           MOVE 'N' TO WS-SW-REGLA-CUMPLE
038200
038300           IF LM9-DATE-MM(IX-LADO-M) = ZEROS OR
038400              LM9-DATE-MM(IX-LADO-M) > 12 OR
038500              LP8-DATE-MM(IX-LADO-P) = ZEROS OR
038600              LP8-DATE-MM(IX-LADO-P) > 12 THEN
038700              GO TO 2130-REGLA-IMP-FECHA-CTA-F
038800           END-IF.
038900
039000           COMPUTE WS-DIFERENCIA-IMPORTE =
039100                   LM9-AMOUNT(IX-LADO-M) - LP8-AMOUNT(IX-LADO-P).
039200           IF WS-DIFERENCIA-IMPORTE < ZEROS THEN
039300              COMPUTE WS-DIFERENCIA-IMPORTE = ZEROS - WS-DIFERENCIA-IMPORTE
039400           END-IF.
039500
039600           IF WS-DIFERENCIA-IMPORTE < WS-TOLERANCIA AND
039700              LM9-DATE(IX-LADO-M) = LP8-DATE(IX-LADO-P) AND
039800              (LM9-DEBIT-ACCT(IX-LADO-M)  = LP8-DEBIT-ACCT(IX-LADO-P) OR
039900               LM9-CREDIT-ACCT(IX-LADO-M) = LP8-CREDIT-ACCT(IX-LADO-P)) THEN
040000              MOVE 'S' TO WS-SW-REGLA-CUMPLE
040100           END-IF.
040200
040300       2130-REGLA-IMP-FECHA-CTA-F. EXIT.
040400
040500      *----------- REGLA 3: REFERENCIA + IMPORTE ------------------------------
040600       2140-REGLA-REF-IMPORTE-I.
040700
040800           MOVE 'N' TO WS-SW-REGLA-CUMPLE
040900
041000           COMPUTE WS-DIFERENCIA-IMPORTE =
041100                   LM9-AMOUNT(IX-LADO-M) - LP8-AMOUNT(IX-LADO-P).
041200           IF WS-DIFERENCIA-IMPORTE < ZEROS THEN
041300              COMPUTE WS-DIFERENCIA-IMPORTE = ZEROS - WS-DIFERENCIA-IMPORTE
041400           END-IF.
041500
041600           IF LM9-REFERENCE(IX-LADO-M) = LP8-REFERENCE(IX-LADO-P) AND
041700              WS-DIFERENCIA-IMPORTE < WS-TOLERANCIA THEN
041800              MOVE 'S' TO WS-SW-REGLA-CUMPLE
041900           END-IF.
042000
042100       2140-REGLA-REF-IMPORTE-F. EXIT.
042200
042300      *----------------------------------------------------------------
042400      *    MARCA AMBOS LADOS COMO CASADOS, ARMA WS-REG-CASAMIENTO,
042500      *    LO GRABA, LO REGISTRA EN TAB-HISTORICO Y DA DE BAJA
042600      *    LOS PENDIENTES INVOLUCRADOS
042700      *----------------------------------------------------------------
042800       2200-REGISTRAR-PAR-I.
042900
043000           SET IX-LADO-P TO WS-IX-CANDIDATO
043100           MOVE 'S' TO LM9-CASADO(IX-LADO-M)
043200           MOVE 'S' TO LP8-CASADO(IX-LADO-P)
043300
043400           ADD 1 TO LK-CONTADOR-PAR
043500           ADD 1 TO EST-MATCHED
043600
043700           MOVE SPACES              TO WS-REG-CASAMIENTO
043800           MOVE LK-CONTADOR-PAR     TO MTC-PAIR-KEY
043900           MOVE LM9-ID(IX-LADO-M)   TO MTC-MT910-ID
044000           MOVE LP8-ID(IX-LADO-P)   TO MTC-PACS008-ID
044100           MOVE LM9-REFERENCE(IX-LADO-M) TO MTC-REFERENCE
044200           MOVE LM9-TRANS-REF(IX-LADO-M) TO MTC-TRANS-REF
044300           MOVE LM9-AMOUNT(IX-LADO-M)    TO MTC-AMOUNT
044400           MOVE LM9-DATE(IX-LADO-M)      TO MTC-DATE
044500
044600           IF LM9-DEBIT-ACCT(IX-LADO-M) = SPACES THEN
044700              MOVE LP8-DEBIT-ACCT(IX-LADO-P) TO MTC-DEBIT-ACCT
044800           ELSE
044900              MOVE LM9-DEBIT-ACCT(IX-LADO-M) TO MTC-DEBIT-ACCT
045000           END-IF.
045100           MOVE LP8-CREDIT-ACCT(IX-LADO-P)   TO MTC-CREDIT-ACCT
045200
045300           MOVE LM9-DAY-DIR(IX-LADO-M)  TO MTC-MT910-DAY
045400           MOVE LP8-DAY-DIR(IX-LADO-P)  TO MTC-PACS008-DAY
045500           IF LM9-DAY-DIR(IX-LADO-M) NOT = LP8-DAY-DIR(IX-LADO-P) THEN
045600              MOVE 'Y' TO MTC-DAY-SHIFT-FLAG
045700           ELSE
045800              MOVE 'N' TO MTC-DAY-SHIFT-FLAG
045900           END-IF.
046000
046100           MOVE WS-REG-CASAMIENTO TO FD-DATOS-CASAMIENTO
046200           WRITE FD-REG-CASAMIENTO
046300           IF NOT WS-OK-MATCH THEN
046400              ADD 1 TO WS-CONT-ERR-GRABACION
046500              DISPLAY 'RECMAT - ERROR GRABANDO CASADOS STATUS=' WS-FS-MATCH
046600           END-IF.
046700
046800           ADD 1 TO CANT-HISTORICO
046900           SET IX-HIST TO CANT-HISTORICO
047000           MOVE 'X'                   TO TAB-HST-REC-TYPE(IX-HIST)
047100           MOVE LM9-ID(IX-LADO-M)     TO TAB-HST-MT910-ID(IX-HIST)
047200           MOVE LP8-ID(IX-LADO-P)     TO TAB-HST-PACS008-ID(IX-HIST)
047300           MOVE LK-FECHA-PROCESO      TO TAB-HST-MATCH-DATE(IX-HIST)
047400
047500           IF LM9-ORIGEN(IX-LADO-M) = 'P' THEN
047600              SET IX-PEND TO LM9-IX-ORIGEN(IX-LADO-M)
047700              MOVE 'B' TO TAB-PND-ACTIVO(IX-PEND)
047800           END-IF.
047900           IF LP8-ORIGEN(IX-LADO-P) = 'P' THEN
048000              SET IX-PEND TO LP8-IX-ORIGEN(IX-LADO-P)
048100              MOVE 'B' TO TAB-PND-ACTIVO(IX-PEND)
048200           END-IF.
048300
048400       2200-REGISTRAR-PAR-F. EXIT.
048500
048600      *----------------------------------------------------------------
048700      *    AGREGA A TAB-PENDIENTES TODO MENSAJE NUEVO QUE QUEDO SIN
048800      *    CASAR Y QUE NO ESTABA YA PENDIENTE
048900      *----------------------------------------------------------------
049000       3000-ARMAR-PEND-NUEVOS-I.
049100
049200           PERFORM 3010-PEND-NUEVOS-M910-I THRU 3010-PEND-NUEVOS-M910-F
049300              VARYING IX-LADO-M FROM 1 BY 1
049400              UNTIL IX-LADO-M > CANT-LADO-M910.
049500
049600           PERFORM 3020-PEND-NUEVOS-PAC8-I THRU 3020-PEND-NUEVOS-PAC8-F
049700              VARYING IX-LADO-P FROM 1 BY 1
049800              UNTIL IX-LADO-P > CANT-LADO-PAC8.
049900
050000       3000-ARMAR-PEND-NUEVOS-F. EXIT.
050100
050200       3010-PEND-NUEVOS-M910-I.
050300
050400           IF LM9-ES-NUEVO(IX-LADO-M) AND LM9-CASADO(IX-LADO-M) = 'N' THEN
050500              ADD 1 TO CANT-PENDIENTES
050600              SET IX-PEND TO CANT-PENDIENTES
050700              MOVE LM9-ID(IX-LADO-M)          TO TAB-PND-MSG-ID(IX-PEND)
050800              MOVE 'M'                        TO TAB-PND-MSG-TYPE(IX-PEND)
050900              MOVE LK-FECHA-PROCESO           TO TAB-PND-FIRST-SEEN(IX-PEND)
051000              MOVE LM9-DATE(IX-LADO-M)        TO TAB-PND-DATE(IX-PEND)
051100              MOVE LM9-REFERENCE(IX-LADO-M)   TO TAB-PND-REFERENCE(IX-PEND)
051200              MOVE LM9-AMOUNT(IX-LADO-M)      TO TAB-PND-AMOUNT(IX-PEND)
051300              MOVE LM9-CURRENCY(IX-LADO-M)    TO TAB-PND-CURRENCY(IX-PEND)
051400              MOVE LM9-DEBIT-ACCT(IX-LADO-M)  TO TAB-PND-DEBIT-ACCT(IX-PEND)
051500              MOVE LM9-CREDIT-ACCT(IX-LADO-M) TO TAB-PND-CREDIT-ACCT(IX-PEND)
051600              MOVE LM9-TRANS-REF(IX-LADO-M)   TO TAB-PND-TRANS-REF(IX-PEND)
051700              MOVE LM9-DAY-DIR(IX-LADO-M)     TO TAB-PND-DAY-DIR(IX-PEND)
051800              MOVE 'S'                        TO TAB-PND-ACTIVO(IX-PEND)
051900           END-IF.
052000
052100       3010-PEND-NUEVOS-M910-F. EXIT.
052200
052300       3020-PEND-NUEVOS-PAC8-I.
052400
052500           IF LP8-ES-NUEVO(IX-LADO-P) AND LP8-CASADO(IX-LADO-P) = 'N' THEN
052600              ADD 1 TO CANT-PENDIENTES
052700              SET IX-PEND TO CANT-PENDIENTES
052800              MOVE LP8-ID(IX-LADO-P)          TO TAB-PND-MSG-ID(IX-PEND)
052900              MOVE 'P'                        TO TAB-PND-MSG-TYPE(IX-PEND)
053000              MOVE LK-FECHA-PROCESO           TO TAB-PND-FIRST-SEEN(IX-PEND)
053100              MOVE LP8-DATE(IX-LADO-P)        TO TAB-PND-DATE(IX-PEND)
053200              MOVE LP8-REFERENCE(IX-LADO-P)   TO TAB-PND-REFERENCE(IX-PEND)
053300              MOVE LP8-AMOUNT(IX-LADO-P)      TO TAB-PND-AMOUNT(IX-PEND)
053400              MOVE LP8-CURRENCY(IX-LADO-P)    TO TAB-PND-CURRENCY(IX-PEND)
053500              MOVE LP8-DEBIT-ACCT(IX-LADO-P)  TO TAB-PND-DEBIT-ACCT(IX-PEND)
053600              MOVE LP8-CREDIT-ACCT(IX-LADO-P) TO TAB-PND-CREDIT-ACCT(IX-PEND)
053700              MOVE LP8-TRANS-REF(IX-LADO-P)   TO TAB-PND-TRANS-REF(IX-PEND)
053800              MOVE LP8-DAY-DIR(IX-LADO-P)     TO TAB-PND-DAY-DIR(IX-PEND)
053900              MOVE 'S'                        TO TAB-PND-ACTIVO(IX-PEND)
054000           END-IF.
054100
054200       3020-PEND-NUEVOS-PAC8-F. EXIT.
054300
054400      *----------------------------------------------------------------
054500       9999-FINAL-I.
054600
054700           MOVE CANT-LADO-M910 TO WS-TOT-LADO-M
054800           MOVE CANT-LADO-PAC8 TO WS-TOT-LADO-P
054900           CLOSE SAL-CASADOS.
055000           DISPLAY 'RECMAT - PARES CASADOS EN LA CORRIDA: ' EST-MATCHED
055100           DISPLAY 'RECMAT - LADO M910 (NUEVOS+PEND)    : ' WS-TOT-LADO-M
055200           DISPLAY 'RECMAT - LADO PACS.8 (NUEVOS+PEND)  : ' WS-TOT-LADO-P
055300           DISPLAY 'RECMAT - ERRORES DE GRABACION       : '
055400                    WS-CONT-ERR-GRABACION.
055500
055600       9999-FINAL-F. EXIT.
055700
