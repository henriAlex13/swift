000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RECSTA.
000300       AUTHOR. L QUINTEROS.
000400       INSTALLATION. KC02787 BACK OFFICE MEDIOS DE PAGO.
000500       DATE-WRITTEN. 25/11/1993.
000600       DATE-COMPILED.
000700       SECURITY. USO INTERNO KC02787 - CONCILIACION SWIFT.
000800      ******************************************************************
000900      *  RECSTA - ESTADISTICA Y REPORTES DE LA CORRIDA DE CONCILIACION *
001000      *  ==========================================================   *
001100      *  CALCULA LAS CIFRAS DERIVADAS (NO CASADOS POR LADO, TASA DE    *
001200      *  CASAMIENTO) A PARTIR DE LOS CONTADORES YA ACUMULADOS POR      *
001300      *  RECM910/RECP008/RECMAT EN WS-ESTADISTICAS, E IMPRIME EN       *
001400      *  DDREPORT EL BLOQUE RESUMEN, EL VOLUMEN DIARIO DE CASADOS, EL  *
001500      *  DETALLE DE PARES CASADOS Y EL DETALLE DE NO CASADOS DE CADA   *
001600      *  LADO (MT910 Y PACS.008) DE ESTA CORRIDA.                      *
001700      ******************************************************************
001800      * FECHA       PROGRAMADOR      PEDIDO      DESCRIPCION           *
001900      * ----------  ---------------  ----------  --------------------- *
002000      * 25/11/1993  L QUINTEROS      INIC-0028   ALTA DEL PROGRAMA     *
002100      *                                          (REPORTE RESUMEN DE   *
002200      *                                          CORRIDA BATCH)        *
002300      * 19/06/1995  L QUINTEROS      MTTO-0121   AGREGA DETALLE POR    *
002400      *                                          TIPO DE PARTIDA EN    *
002500      *                                          EL LISTADO            *
002600      * 30/03/1998  M CACERES        Y2K-0033    FECHAS DEL REPORTE    *
002700      *                                          PASAN A AAAAMMDD      *
002800      *                                          (ERA AAMMDD)          *
002900      * 08/07/2001  R FIGUEROA       MTTO-0305   AGREGA VOLUMEN DIARIO *
003000      *                                          AL PIE DEL LISTADO    *
003100      * 14/02/2009  J PAREDES        MTTO-0448   REEMPLAZA IMPRESORA   *
003200      *                                          POR ARCHIVO EN DISCO  *
003300      *                                          (DDREPORT)            *
003400      * 03/11/2012  L QUINTEROS      MTTO-0501   AGREGA CONTROL DE     *
003500      *                                          SALTO DE PAGINA POR   *
003600      *                                          CANTIDAD DE LINEAS    *
003700      * 22/10/2017  J PAREDES        MTTO-0578   REVISION GENERAL      *
003800      * 07/08/2025  D SALCEDO        CR-1049     RECONVIERTE REPORTE   *
003900      *                                          PARA ESTADISTICA DE   *
004000      *                                          CONCILIACION SWIFT    *
004100      *                                          MT910/PACS.008        *
004200      * 08/08/2025  D SALCEDO        CR-1049     TASA DE CASAMIENTO    *
004300      *                                          REDONDEA A 2 DECIMALES*
004400      * 09/08/2025  D SALCEDO        CR-1063     CORRIGE WS-MAYOR-TOTAL*
004500      *                                          Y CONTADORES EST-* A  *
004600      *                                          COMP (COMP-3 SOLO     *
004700      *                                          PARA IMPORTES)        *
004800      ******************************************************************
004900
005000      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100       ENVIRONMENT DIVISION.
005200       CONFIGURATION SECTION.
005300       SPECIAL-NAMES.
005400           C01 IS TOP-OF-FORM.
005500
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800           SELECT LISTADO ASSIGN TO DDREPORT
005900                  ORGANIZATION IS SEQUENTIAL
006000                  FILE STATUS IS WS-FS-LISTADO.
006100
006200      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006300       DATA DIVISION.
006400       FILE SECTION.
006500
006600       FD  LISTADO
006700           LABEL RECORDS ARE STANDARD.
006800       01  REG-SALIDA                 PIC X(132).
006900
007000       WORKING-STORAGE SECTION.
007100      *========================*
007200       77  FILLER            PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007300
007400           COPY RUNCTL.
007500
007600           COPY RUNTAB.
007700
007800       01  WS-SWITCHES.
007900           03  WS-FS-LISTADO          PIC X(02) VALUE SPACES.
008000               88  WS-OK-LISTADO             VALUE '00'.
008100           03  WS-SW-M910-HALLADO     PIC X(01) VALUE 'N'.
008200               88  WS-M910-HALLADO           VALUE 'S'.
008300               88  WS-M910-NO-HALLADO        VALUE 'N'.
008400           03  WS-SW-PAC8-HALLADO     PIC X(01) VALUE 'N'.
008500               88  WS-PAC8-HALLADO           VALUE 'S'.
008600               88  WS-PAC8-NO-HALLADO        VALUE 'N'.
008700
008800      *----------- LINEAS DEL BLOQUE RESUMEN -----------------------------
008900       01  WS-LINEA-TOT-M910.
009000           03  FILLER              PIC X(23)  VALUE 'TOTAL MT910:           '.
009100           03  WS-TOT-M910-IMP     PIC ZZZZZ9.
009200           03  FILLER              PIC X(102) VALUE SPACES.
009300
009400       01  WS-LINEA-TOT-PAC8.
009500           03  FILLER              PIC X(23)  VALUE 'TOTAL PACS.008:        '.
009600           03  WS-TOT-PAC8-IMP     PIC ZZZZZ9.
009700           03  FILLER              PIC X(102) VALUE SPACES.
009800
009900       01  WS-LINEA-CASADOS.
010000           03  FILLER              PIC X(23)  VALUE 'MESSAGES MATCHED:      '.
010100           03  WS-CASADOS-IMP      PIC ZZZZZ9.
010200           03  FILLER              PIC X(102) VALUE SPACES.
010300
010400       01  WS-LINEA-M910-NC.
010500           03  FILLER              PIC X(23)  VALUE 'MT910 UNMATCHED:       '.
010600           03  WS-M910-NC-IMP      PIC -ZZZZZ9.
010700           03  FILLER              PIC X(101) VALUE SPACES.
010800
010900       01  WS-LINEA-PAC8-NC.
011000           03  FILLER              PIC X(23)  VALUE 'PACS.008 UNMATCHED:    '.
011100           03  WS-PAC8-NC-IMP      PIC -ZZZZZ9.
011200           03  FILLER              PIC X(101) VALUE SPACES.
011300
011400       01  WS-LINEA-TASA.
011500           03  FILLER              PIC X(23)  VALUE 'MATCHING RATE:         '.
011600           03  WS-TASA-IMP         PIC ZZ9.99.
011700           03  FILLER              PIC X(02)  VALUE ' %'.
011800           03  FILLER              PIC X(98)  VALUE SPACES.
011900
012000      *----------- ENCABEZADOS DE SECCION --------------------------------
012100       01  WS-LINEA-TITULO-VOL     PIC X(132)
012200                                    VALUE 'VOLUMEN DIARIO DE CASADOS (MT910)'.
012300       01  WS-LINEA-VOL-DET.
012400           03  WS-VOL-FECHA-IMP    PIC X(06).
012500           03  FILLER              PIC X(02)  VALUE SPACES.
012600           03  WS-VOL-CANT-IMP     PIC ZZZZZ9.
012700           03  FILLER              PIC X(117) VALUE SPACES.
012800
012900       01  WS-LINEA-TITULO-MAT     PIC X(132)
013000                                    VALUE 'DETALLE DE PARES CASADOS'.
013100       01  WS-LINEA-MAT-DET.
013200           03  WS-MAT-PAIR-IMP     PIC ZZZZZ9.
013300           03  FILLER              PIC X(01)  VALUE SPACES.
013400           03  WS-MAT-REF-IMP      PIC X(16).
013500           03  FILLER              PIC X(01)  VALUE SPACES.
013600           03  WS-MAT-TRF-IMP      PIC X(16).
013700           03  FILLER              PIC X(01)  VALUE SPACES.
013800           03  WS-MAT-AMT-IMP      PIC -ZZZZZZZZZZ9.99.
013900           03  FILLER              PIC X(01)  VALUE SPACES.
014000           03  WS-MAT-DATE-IMP     PIC X(06).
014100           03  FILLER              PIC X(01)  VALUE SPACES.
014200           03  WS-MAT-DEB-IMP      PIC X(34).
014300           03  FILLER              PIC X(01)  VALUE SPACES.
014400           03  WS-MAT-CRE-IMP      PIC X(34).
014500           03  FILLER              PIC X(01)  VALUE SPACES.
014600           03  WS-MAT-FLAG-IMP     PIC X(01).
014700
014800       01  WS-LINEA-TITULO-NCM     PIC X(132)
014900                                    VALUE 'DETALLE DE MT910 NO CASADOS'.
015000       01  WS-LINEA-TITULO-NCP     PIC X(132)
015100                                    VALUE 'DETALLE DE PACS.008 NO CASADOS'.
015200       01  WS-LINEA-NC-DET.
015300           03  WS-NC-ID-IMP        PIC X(12).
015400           03  FILLER              PIC X(01)  VALUE SPACES.
015500           03  WS-NC-REF-IMP       PIC X(16).
015600           03  FILLER              PIC X(01)  VALUE SPACES.
015700           03  WS-NC-AMT-IMP       PIC -ZZZZZZZZZZ9.99.
015800           03  FILLER              PIC X(01)  VALUE SPACES.
015900           03  WS-NC-DATE-IMP      PIC X(06).
016000           03  FILLER              PIC X(01)  VALUE SPACES.
016100           03  WS-NC-TRF-IMP       PIC X(16).
016200           03  FILLER              PIC X(58)  VALUE SPACES.
016300       01  WS-LINEA-NC-DET-R REDEFINES WS-LINEA-NC-DET
016400                                    PIC X(128).
016500
016600      *----------- TASA DE CASAMIENTO: BASE DE CALCULO --------------------
016700       01  WS-MAYOR-TOTAL          PIC 9(06) COMP    VALUE ZEROS.
016800
016900      *----------- DESGLOSE DE LA FECHA DE VOLUMEN PARA ENCABEZAR ----------
017000       01  WS-FECHA-VOL-DESGLOSE.
017100           03  WS-FVOL-AA          PIC 9(02)    VALUE ZEROS.
017200           03  WS-FVOL-MM          PIC 9(02)    VALUE ZEROS.
017300           03  WS-FVOL-DD          PIC 9(02)    VALUE ZEROS.
017400       01  WS-FECHA-VOL-DESGLOSE-R REDEFINES WS-FECHA-VOL-DESGLOSE
017500                               PIC 9(06).
017600
017700      *----------- VISTA PLANA DE LA LINEA DE DETALLE DE CASADOS -----------
017800       01  WS-LINEA-MAT-DET-R REDEFINES WS-LINEA-MAT-DET
017900                               PIC X(135).
018000
018100      *----------- BUSQUEDA DE FECHA DISTINTA PARA VOLUMEN DIARIO ----------
018200       01  WS-FECHA-BUSCADA        PIC X(06)    VALUE SPACES.
018300       01  WS-SW-FECHA-NUEVA       PIC X(01)    VALUE 'N'.
018400           88  WS-ES-FECHA-NUEVA          VALUE 'S'.
018500           88  WS-ES-FECHA-REPETIDA       VALUE 'N'.
018600
018700       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
018800
018900      *----------------------------------------------------------------
019000       LINKAGE SECTION.
019100      *================*
019200       COPY RUNCTL.
019300
019400       COPY RUNTAB.
019500
019600      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019700       PROCEDURE DIVISION USING LK-CTRL-EJECUCION WS-AREA-TRABAJO.
019800
019900       MAIN-PROGRAM-I.
020000
020100           OPEN OUTPUT LISTADO.
020200
020300           PERFORM 1000-CALCULAR-CIFRAS-I   THRU 1000-CALCULAR-CIFRAS-F.
020400           PERFORM 2000-IMPRIMIR-RESUMEN-I  THRU 2000-IMPRIMIR-RESUMEN-F.
020500           PERFORM 3000-IMPRIMIR-VOLUMEN-I  THRU 3000-IMPRIMIR-VOLUMEN-F.
020600           PERFORM 4000-IMPRIMIR-MATCH-I    THRU 4000-IMPRIMIR-MATCH-F.
020700           PERFORM 5000-IMPRIMIR-NOCASADOS-I THRU 5000-IMPRIMIR-NOCASADOS-F.
020800
020900           CLOSE LISTADO.
021000
021100       MAIN-PROGRAM-F. GOBACK.
021200
021300      *----------------------------------------------------------------
021400      *    UNMATCHED = TOTAL - CASADOS ; TASA = CASADOS/MAYOR TOTAL X 100
021500      *----------------------------------------------------------------
021600       1000-CALCULAR-CIFRAS-I.
021700
021800           COMPUTE EST-M910-UNMATCHED  = EST-TOTAL-M910  - EST-MATCHED.
021900           COMPUTE EST-PACS8-UNMATCHED = EST-TOTAL-PACS8 - EST-MATCHED.
022000
022100           MOVE EST-TOTAL-M910 TO WS-MAYOR-TOTAL.
022200           IF EST-TOTAL-PACS8 > WS-MAYOR-TOTAL THEN
022300              MOVE EST-TOTAL-PACS8 TO WS-MAYOR-TOTAL
022400           END-IF.
022500
022600           MOVE ZEROS TO EST-TASA-CASAMIENTO.
022700           IF WS-MAYOR-TOTAL NOT = ZEROS THEN
022800              COMPUTE EST-TASA-CASAMIENTO ROUNDED =
022900                      (EST-MATCHED / WS-MAYOR-TOTAL) * 100
023000           END-IF.
023100
023200       1000-CALCULAR-CIFRAS-F. EXIT.
023300
023400      *----------------------------------------------------------------
023500       2000-IMPRIMIR-RESUMEN-I.
023600
023700           MOVE EST-TOTAL-M910         TO WS-TOT-M910-IMP
023800           WRITE REG-SALIDA FROM WS-LINEA-TOT-M910 AFTER ADVANCING C01.
023900
024000           MOVE EST-TOTAL-PACS8        TO WS-TOT-PAC8-IMP
024100           WRITE REG-SALIDA FROM WS-LINEA-TOT-PAC8 AFTER ADVANCING 1.
024200
024300           MOVE EST-MATCHED            TO WS-CASADOS-IMP
024400           WRITE REG-SALIDA FROM WS-LINEA-CASADOS  AFTER ADVANCING 1.
024500
024600           MOVE EST-M910-UNMATCHED     TO WS-M910-NC-IMP
024700           WRITE REG-SALIDA FROM WS-LINEA-M910-NC  AFTER ADVANCING 1.
024800
024900           MOVE EST-PACS8-UNMATCHED    TO WS-PAC8-NC-IMP
025000           WRITE REG-SALIDA FROM WS-LINEA-PAC8-NC  AFTER ADVANCING 1.
025100
025200           MOVE EST-TASA-CASAMIENTO    TO WS-TASA-IMP
025300           WRITE REG-SALIDA FROM WS-LINEA-TASA     AFTER ADVANCING 1.
025400
025500       2000-IMPRIMIR-RESUMEN-F. EXIT.
025600
025700      *----------------------------------------------------------------
025800      *    ARMA TAB-VOLUMEN-DIARIO RECORRIENDO TAB-HISTORICO ('X') Y LO
025900      *    IMPRIME EN ORDEN DE PRIMERA APARICION
026000      *----------------------------------------------------------------
026100       3000-IMPRIMIR-VOLUMEN-I.
026200
026300           MOVE ZEROS TO VOL-CANT-FECHAS
026400
026500           PERFORM 3100-ACUM-VOLUMEN-I THRU 3100-ACUM-VOLUMEN-F
026600              VARYING IX-M91 FROM 1 BY 1
026700              UNTIL IX-M91 > CANT-M910-NUEVO.
026800
026900           IF VOL-CANT-FECHAS > ZEROS THEN
027000              WRITE REG-SALIDA FROM WS-LINEA-TITULO-VOL
027100                    AFTER ADVANCING 2
027200              PERFORM 3200-IMPRIMIR-VOL-DET-I THRU 3200-IMPRIMIR-VOL-DET-F
027300                 VARYING IX-VOL FROM 1 BY 1
027400                 UNTIL IX-VOL > VOL-CANT-FECHAS
027500           END-IF.
027600
027700       3000-IMPRIMIR-VOLUMEN-F. EXIT.
027800
027900       3100-ACUM-VOLUMEN-I.
028000
028100           IF TAB-M91-YA-CASADO(IX-M91) THEN
028200              MOVE TAB-M91-DATE(IX-M91) TO WS-FECHA-BUSCADA
028300              PERFORM 3110-BUSCAR-FECHA-VOL-I THRU 3110-BUSCAR-FECHA-VOL-F
028400              IF WS-ES-FECHA-NUEVA THEN
028500                 ADD 1 TO VOL-CANT-FECHAS
028600                 SET IX-VOL TO VOL-CANT-FECHAS
028700                 MOVE WS-FECHA-BUSCADA TO VOL-FECHA(IX-VOL)
028800                 MOVE 1                TO VOL-CANTIDAD(IX-VOL)
028900              END-IF
029000           END-IF.
029100
029200       3100-ACUM-VOLUMEN-F. EXIT.
029300
029400       3110-BUSCAR-FECHA-VOL-I.
029500
029600           MOVE 'S' TO WS-SW-FECHA-NUEVA
029700
029800           PERFORM 3111-COMPARAR-FECHA-VOL-I THRU 3111-COMPARAR-FECHA-VOL-F
029900              VARYING IX-VOL FROM 1 BY 1
030000              UNTIL IX-VOL > VOL-CANT-FECHAS OR WS-ES-FECHA-REPETIDA.
030100
030200       3110-BUSCAR-FECHA-VOL-F. EXIT.
030300
030400       3111-COMPARAR-FECHA-VOL-I.
030500
030600           IF VOL-FECHA(IX-VOL) = WS-FECHA-BUSCADA THEN
030700              MOVE 'N' TO WS-SW-FECHA-NUEVA
030800              ADD 1    TO VOL-CANTIDAD(IX-VOL)
030900           END-IF.
031000
031100       3111-COMPARAR-FECHA-VOL-F. EXIT.
031200
031300       3200-IMPRIMIR-VOL-DET-I.
031400
031500           MOVE VOL-FECHA(IX-VOL) TO WS-FECHA-VOL-DESGLOSE-R
031600           IF WS-FVOL-MM = ZEROS OR WS-FVOL-MM > 12 THEN
031700              MOVE ZEROS TO WS-FVOL-AA WS-FVOL-MM WS-FVOL-DD
031800           END-IF
031900           MOVE WS-FECHA-VOL-DESGLOSE-R TO WS-VOL-FECHA-IMP
032000           MOVE VOL-CANTIDAD(IX-VOL) TO WS-VOL-CANT-IMP
032100           WRITE REG-SALIDA FROM WS-LINEA-VOL-DET AFTER ADVANCING 1.
032200
032300       3200-IMPRIMIR-VOL-DET-F. EXIT.
032400
032500      *----------------------------------------------------------------
032600      *    DETALLE DE PARES CASADOS: RECORRE TAB-HISTORICO TIPO 'X'
032700      *----------------------------------------------------------------
032800       4000-IMPRIMIR-MATCH-I.
032900
033000           IF CANT-HISTORICO > ZEROS THEN
033100              WRITE REG-SALIDA FROM WS-LINEA-TITULO-MAT
033200                    AFTER ADVANCING 2
033300              PERFORM 4100-IMPRIMIR-MATCH-DET-I
033400                 THRU 4100-IMPRIMIR-MATCH-DET-F
033500                 VARYING IX-HIST FROM 1 BY 1
033600                 UNTIL IX-HIST > CANT-HISTORICO
033700           END-IF.
033800
033900       4000-IMPRIMIR-MATCH-F. EXIT.
034000
034100       4100-IMPRIMIR-MATCH-DET-I.
034200
034300           IF TAB-HST-REC-TYPE(IX-HIST) NOT = 'X' THEN
034400              GO TO 4100-IMPRIMIR-MATCH-DET-F
034500           END-IF.
034600
034700           MOVE SPACES TO WS-MAT-DEB-IMP WS-MAT-CRE-IMP
034800           MOVE 'N'    TO WS-MAT-FLAG-IMP
034900           PERFORM 4110-BUSCAR-M910-DEL-PAR-I THRU 4110-BUSCAR-M910-DEL-PAR-F.
035000           PERFORM 4120-BUSCAR-PAC8-DEL-PAR-I THRU 4120-BUSCAR-PAC8-DEL-PAR-F.
035100           IF WS-M910-HALLADO AND WS-PAC8-HALLADO AND
035200              TAB-M91-DAY-DIR(IX-M91) NOT = TAB-PAC-DAY-DIR(IX-PAC) THEN
035300              MOVE 'Y' TO WS-MAT-FLAG-IMP
035400           END-IF.
035500
035600           MOVE IX-HIST TO WS-MAT-PAIR-IMP
035700           MOVE TAB-HST-MATCH-DATE(IX-HIST)(1:6) TO WS-MAT-DATE-IMP
035800           WRITE REG-SALIDA FROM WS-LINEA-MAT-DET AFTER ADVANCING 1.
035900
036000       4100-IMPRIMIR-MATCH-DET-F. EXIT.
036100
036200      *----------- LOCALIZA EL M910 DEL PAR PARA EDITAR SU LINEA ----------
036300       4110-BUSCAR-M910-DEL-PAR-I.
036400
036500           MOVE 'N' TO WS-SW-M910-HALLADO
036600
036700           PERFORM 4111-COMPARAR-ID-M910-I THRU 4111-COMPARAR-ID-M910-F
036800              VARYING IX-M91 FROM 1 BY 1
036900              UNTIL IX-M91 > CANT-M910-NUEVO OR WS-M910-HALLADO.
037000
037100       4110-BUSCAR-M910-DEL-PAR-F. EXIT.
037200
037300       4111-COMPARAR-ID-M910-I.
037400
037500           IF TAB-M91-ID(IX-M91) = TAB-HST-MT910-ID(IX-HIST) THEN
037600              MOVE 'S' TO WS-SW-M910-HALLADO
037700              MOVE TAB-M91-REFERENCE(IX-M91)  TO WS-MAT-REF-IMP
037800              MOVE TAB-M91-TRANS-REF(IX-M91)  TO WS-MAT-TRF-IMP
037900              MOVE TAB-M91-AMOUNT(IX-M91)     TO WS-MAT-AMT-IMP
038000              MOVE TAB-M91-DEBIT-ACCT(IX-M91) TO WS-MAT-DEB-IMP
038100           END-IF.
038200
038300       4111-COMPARAR-ID-M910-F. EXIT.
038400
038500      *----------- LOCALIZA EL PACS.008 DEL PAR PARA EDITAR SU LINEA -------
038600       4120-BUSCAR-PAC8-DEL-PAR-I.
038700
038800           MOVE 'N' TO WS-SW-PAC8-HALLADO
038900
039000           PERFORM 4121-COMPARAR-ID-PAC8-I THRU 4121-COMPARAR-ID-PAC8-F
039100              VARYING IX-PAC FROM 1 BY 1
039200              UNTIL IX-PAC > CANT-PAC8-NUEVO OR WS-PAC8-HALLADO.
039300
039400       4120-BUSCAR-PAC8-DEL-PAR-F. EXIT.
039500
039600       4121-COMPARAR-ID-PAC8-I.
039700
039800           IF TAB-PAC-ID(IX-PAC) = TAB-HST-PACS008-ID(IX-HIST) THEN
039900              MOVE 'S' TO WS-SW-PAC8-HALLADO
040000              MOVE TAB-PAC-CREDIT-ACCT(IX-PAC) TO WS-MAT-CRE-IMP
040100              IF WS-MAT-DEB-IMP = SPACES THEN
040200                 MOVE TAB-PAC-DEBIT-ACCT(IX-PAC) TO WS-MAT-DEB-IMP
040300              END-IF
040400           END-IF.
040500
040600       4121-COMPARAR-ID-PAC8-F. EXIT.
040700
040800      *----------------------------------------------------------------
040900      *    DETALLE DE NO CASADOS: RECORRE TAB-M910-NUEVO Y TAB-PAC8-NUEVO
041000      *----------------------------------------------------------------
041100       5000-IMPRIMIR-NOCASADOS-I.
041200
041300           WRITE REG-SALIDA FROM WS-LINEA-TITULO-NCM AFTER ADVANCING 2.
041400           PERFORM 5100-DET-NC-M910-I THRU 5100-DET-NC-M910-F
041500              VARYING IX-M91 FROM 1 BY 1
041600              UNTIL IX-M91 > CANT-M910-NUEVO.
041700
041800           WRITE REG-SALIDA FROM WS-LINEA-TITULO-NCP AFTER ADVANCING 2.
041900           PERFORM 5200-DET-NC-PAC8-I THRU 5200-DET-NC-PAC8-F
042000              VARYING IX-PAC FROM 1 BY 1
042100              UNTIL IX-PAC > CANT-PAC8-NUEVO.
042200
042300       5000-IMPRIMIR-NOCASADOS-F. EXIT.
042400
042500       5100-DET-NC-M910-I.
042600
042700           IF TAB-M91-SIN-CASAR(IX-M91) THEN
042800              MOVE TAB-M91-ID(IX-M91)        TO WS-NC-ID-IMP
042900              MOVE TAB-M91-REFERENCE(IX-M91) TO WS-NC-REF-IMP
043000              MOVE TAB-M91-AMOUNT(IX-M91)    TO WS-NC-AMT-IMP
043100              MOVE TAB-M91-DATE(IX-M91)      TO WS-NC-DATE-IMP
043200              MOVE TAB-M91-TRANS-REF(IX-M91) TO WS-NC-TRF-IMP
043300              WRITE REG-SALIDA FROM WS-LINEA-NC-DET AFTER ADVANCING 1
043400           END-IF.
043500
043600       5100-DET-NC-M910-F. EXIT.
043700
043800       5200-DET-NC-PAC8-I.
043900
044000           IF TAB-PAC-CASADO(IX-PAC) = 'N' THEN
044100              MOVE TAB-PAC-ID(IX-PAC)        TO WS-NC-ID-IMP
044200              MOVE TAB-PAC-REFERENCE(IX-PAC) TO WS-NC-REF-IMP
044300              MOVE TAB-PAC-AMOUNT(IX-PAC)    TO WS-NC-AMT-IMP
044400              MOVE TAB-PAC-DATE(IX-PAC)      TO WS-NC-DATE-IMP
044500              MOVE TAB-PAC-TRANS-REF(IX-PAC) TO WS-NC-TRF-IMP
044600              WRITE REG-SALIDA FROM WS-LINEA-NC-DET AFTER ADVANCING 1
044700           END-IF.
044800
044900       5200-DET-NC-PAC8-F. EXIT.
045000
