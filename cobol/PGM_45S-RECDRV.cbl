000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RECDRV.
000300       AUTHOR. M CACERES.
000400       INSTALLATION. KC02787 BACK OFFICE MEDIOS DE PAGO.
000500       DATE-WRITTEN. 12/05/1988.
000600       DATE-COMPILED.
000700       SECURITY. USO INTERNO KC02787 - CONCILIACION SWIFT.
000800      ******************************************************************
000900      *  RECDRV - MODULO CONDUCTOR DE LA CONCILIACION SWIFT MT910 /    *
001000      *  ==========================================================   *
001100      *  PACS.008.  UNICO PUNTO DE ENTRADA DEL LOTE (JCL).  CARGA EL   *
001200      *  HISTORICO Y EL SUSPENSO DE LA CORRIDA ANTERIOR, INVOCA LA     *
001300      *  INGESTA DE AMBAS CORRIENTES, EL CASAMIENTO, EL VENCIMIENTO DE *
001400      *  PENDIENTES Y LA ESTADISTICA, Y REGRABA HISTORICO/SUSPENSO AL  *
001500      *  FINAL.  SI NO HAY NADA QUE PROCESAR CORTA LA CORRIDA EN 3.    *
001600      ******************************************************************
001700      * FECHA       PROGRAMADOR      PEDIDO      DESCRIPCION           *
001800      * ----------  ---------------  ----------  --------------------- *
001900      * 12/05/1988  M CACERES        INIC-0004   ALTA DEL PROGRAMA     *
002000      *                                          (CONDUCTOR CONCILIA   *
002100      *                                          ACREDITACIONES TELEX) *
002200      * 03/02/1990  M CACERES        MTTO-0019   AGREGA REGRABACION DE *
002300      *                                          HISTORICO AL CIERRE   *
002400      *                                          DEL LOTE              *
002500      * 27/07/1992  R FIGUEROA       MTTO-0077   BLINDA CONTRA ARCHIVO *
002600      *                                          DE HISTORICO VACIO EN *
002700      *                                          LA 1RA CORRIDA        *
002800      * 14/11/1994  R FIGUEROA       MTTO-0098   INCORPORA LLAMADO A   *
002900      *                                          RECDIAS PARA VENTANA  *
003000      *                                          DE OPTIMIZACION       *
003100      * 05/09/1997  J PAREDES        MTTO-0155   ADAPTA CONDUCTOR PARA *
003200      *                                          NUEVO ESQUEMA DE      *
003300      *                                          CINTAS 3480           *
003400      * 18/12/1998  J PAREDES        Y2K-0033    FECHA DE PROCESO PASA *
003500      *                                          A AAAAMMDD            *
003600      *                                          (ERA AAMMDD)          *
003700      * 22/06/2004  L QUINTEROS      MTTO-0361   AGREGA MARCA DE       *
003800      *                                          PRIMERA CORRIDA EN    *
003900      *                                          EL SUSPENSO           *
004000      * 09/10/2013  L QUINTEROS      MTTO-0512   REVISION GENERAL Y    *
004100      *                                          LIMPIEZA DE           *
004200      *                                          COMENTARIOS           *
004300      * 05/08/2025  D SALCEDO        CR-1049     RECONVIERTE CONDUCTOR *
004400      *                                          PARA CONCILIACION     *
004500      *                                          SWIFT MT910/PACS.008  *
004600      *                                          (REEMPLAZA TELEX)     *
004700      * 06/08/2025  D SALCEDO        CR-1049     AGREGA CORTE POR      *
004800      *                                          "NADA QUE PROCESAR"   *
004900      * 08/08/2025  D SALCEDO        CR-1049     REGRABA MARCA DE      *
005000      *                                          PRIMERA CORRIDA       *
005100      * 09/08/2025  D SALCEDO        CR-1061     VERIFICA STATUS AL    *
005200      *                                          GRABAR HISTORICO Y    *
005300      *                                          SUSPENSO; BANNER CON  *
005400      *                                          MES DE INICIO DE CORTE*
005500      * 09/08/2025  D SALCEDO        CR-1063     CORRIGE CONTADORES DE *
005600      *                                          CANT-*/EST-* A COMP   *
005700      *                                          (COMP-3 SOLO PARA     *
005800      *                                          IMPORTES)             *
005900      ******************************************************************
006000
006100      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006200       ENVIRONMENT DIVISION.
006300       CONFIGURATION SECTION.
006400       SPECIAL-NAMES.
006500           C01 IS TOP-OF-FORM.
006600
006700       INPUT-OUTPUT SECTION.
006800       FILE-CONTROL.
006900           SELECT ARC-HISTORICO   ASSIGN TO DDHISTIN
007000                  ORGANIZATION IS SEQUENTIAL
007100                  FILE STATUS IS WS-FS-HISTIN.
007200           SELECT ARC-HISTORICO-N ASSIGN TO DDHISTOU
007300                  ORGANIZATION IS SEQUENTIAL
007400                  FILE STATUS IS WS-FS-HISTOU.
007500           SELECT ARC-PENDIENTE   ASSIGN TO DDPENDIN
007600                  ORGANIZATION IS SEQUENTIAL
007700                  FILE STATUS IS WS-FS-PENDIN.
007800           SELECT ARC-PENDIENTE-N ASSIGN TO DDPENDOU
007900                  ORGANIZATION IS SEQUENTIAL
008000                  FILE STATUS IS WS-FS-PENDOU.
008100
008200      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008300       DATA DIVISION.
008400       FILE SECTION.
008500
008600       FD  ARC-HISTORICO
008700           LABEL RECORDS ARE STANDARD.
008800           COPY HISTREC REPLACING WS-REG-HISTORICO BY FD-REG-HISTORICO.
008900
009000       FD  ARC-HISTORICO-N
009100           LABEL RECORDS ARE STANDARD.
009200           COPY HISTREC REPLACING WS-REG-HISTORICO BY FD-REG-HISTORICO-N.
009300
009400       FD  ARC-PENDIENTE
009500           LABEL RECORDS ARE STANDARD.
009600           COPY PENDREC REPLACING WS-REG-PENDIENTE BY FD-REG-PENDIENTE.
009700
009800       FD  ARC-PENDIENTE-N
009900           LABEL RECORDS ARE STANDARD.
010000           COPY PENDREC REPLACING WS-REG-PENDIENTE BY FD-REG-PENDIENTE-N.
010100
010200       WORKING-STORAGE SECTION.
010300      *========================*
010400       77  FILLER            PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010500
010600           COPY RUNCTL.
010700
010800           COPY RUNTAB.
010900
011000      *----------- INDICADORES DE ESTADO DE ARCHIVO --------------------
011100       01  WS-INDICADORES-ARCHIVO.
011200           03  WS-FS-HISTIN        PIC X(02) VALUE SPACES.
011300               88  WS-OK-HISTIN            VALUE '00'.
011400               88  WS-FIN-HISTIN           VALUE '10'.
011500           03  WS-FS-HISTOU        PIC X(02) VALUE SPACES.
011600               88  WS-OK-HISTOU            VALUE '00'.
011700           03  WS-FS-PENDIN        PIC X(02) VALUE SPACES.
011800               88  WS-OK-PENDIN            VALUE '00'.
011900               88  WS-FIN-PENDIN           VALUE '10'.
012000           03  WS-FS-PENDOU        PIC X(02) VALUE SPACES.
012100               88  WS-OK-PENDOU            VALUE '00'.
012200
012300      *----------- REDEFINES DE APOYO PARA LA MARCA DE CONTROL ---------
012400       01  WS-FECHA-HOY.
012500           03  WS-HOY-AAAA         PIC 9(04) VALUE ZEROS.
012600           03  WS-HOY-MM           PIC 9(02) VALUE ZEROS.
012700           03  WS-HOY-DD           PIC 9(02) VALUE ZEROS.
012800       01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
012900           03  WS-HOY-NUMERICO     PIC 9(08).
013000
013100       01  WS-SWITCHES.
013200           03  WS-SW-VACIO         PIC X(01) VALUE 'N'.
013300               88  WS-NADA-QUE-PROCESAR    VALUE 'S'.
013400               88  WS-ALGO-QUE-PROCESAR    VALUE 'N'.
013500
013600      *----------- VISTA CONSOLIDADA DE STATUS PARA DIAGNOSTICO --------
013700       01  WS-INDICADORES-ARCHIVO-R REDEFINES WS-INDICADORES-ARCHIVO.
013800           03  WS-STATUS-CONSOLIDADO   PIC X(08).
013900
014000       01  WS-CONTADORES-ERROR.
014100           03  WS-CONT-ERR-GRABACION   PIC 9(02) COMP VALUE ZEROS.
014200
014300      *----------- DESGLOSE DE LA VENTANA DE CORTE PARA EL BANNER -------
014400       01  WS-MES-INICIO-DESGLOSE.
014500           03  WS-INI-MM           PIC 9(02) VALUE ZEROS.
014600           03  WS-INI-AAAA         PIC 9(04) VALUE ZEROS.
014700       01  WS-MES-INICIO-DESGLOSE-R REDEFINES WS-MES-INICIO-DESGLOSE
014800                                    PIC 9(06).
014900
015000       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
015100
015200      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015300       PROCEDURE DIVISION.
015400
015500       MAIN-PROGRAM-I.
015600
015700           PERFORM 1000-INICIO-I         THRU 1000-INICIO-F.
015800           PERFORM 2000-CARGAR-HIST-I    THRU 2000-CARGAR-HIST-F.
015900           PERFORM 3000-INTAKE-I         THRU 3000-INTAKE-F.
016000           PERFORM 3900-VERIF-VACIO-I    THRU 3900-VERIF-VACIO-F.
016100
016200           IF WS-NADA-QUE-PROCESAR THEN
016300              DISPLAY 'RECDRV - NADA QUE PROCESAR EN ESTA CORRIDA'
016400           ELSE
016500              PERFORM 4000-CASAR-I          THRU 4000-CASAR-F
016600              PERFORM 5000-VENCER-PEND-I    THRU 5000-VENCER-PEND-F
016700              PERFORM 6000-GRABAR-HIST-I    THRU 6000-GRABAR-HIST-F
016800              PERFORM 7000-ESTADISTICA-I    THRU 7000-ESTADISTICA-F
016900           END-IF.
017000
017100           PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.
017200
017300       MAIN-PROGRAM-F. GOBACK.
017400
017500      *----------------------------------------------------------------
017600       1000-INICIO-I.
017700
017800           DISPLAY 'RECDRV - INICIO DE CONCILIACION SWIFT MT910/PACS8'
017900           ACCEPT WS-HOY-NUMERICO FROM DATE YYYYMMDD
018000
018100           MOVE WS-HOY-NUMERICO TO LK-FECHA-PROCESO
018200           MOVE '082025'        TO LK-MES-INICIO-CORTE
018300           MOVE +5              TO LK-DIAS-ESPERA
018400           MOVE ZEROS           TO LK-CONTADOR-PAR
018500           MOVE ZEROS           TO LK-RETORNO
018600           MOVE 'N'             TO WS-SW-VACIO
018700           MOVE LK-MES-INICIO-CORTE(1:2) TO WS-INI-MM
018800           MOVE LK-MES-INICIO-CORTE(3:4) TO WS-INI-AAAA
018900           DISPLAY 'RECDRV - VENTANA DE CORTE DESDE (MMAAAA)   : '
019000                    WS-MES-INICIO-DESGLOSE-R.
019100
019200       1000-INICIO-F. EXIT.
019300
019400      *----------------------------------------------------------------
019500      *    CARGA EL HISTORICO DE LA CORRIDA ANTERIOR EN WS-AREA-TRABAJO
019600      *----------------------------------------------------------------
019700       2000-CARGAR-HIST-I.
019800
019900           OPEN INPUT ARC-HISTORICO.
020000           IF NOT WS-OK-HISTIN THEN
020100              MOVE 'S' TO LK-INDICADOR-1RA-VEZ
020200              GO TO 2000-CARGAR-HIST-F
020300           END-IF.
020400
020500           MOVE 'N' TO LK-INDICADOR-1RA-VEZ.
020600
020700           PERFORM 2010-LEER-HIST-I THRU 2010-LEER-HIST-F
020800              UNTIL WS-FIN-HISTIN.
020900
021000           CLOSE ARC-HISTORICO.
021100
021200       2000-CARGAR-HIST-F. EXIT.
021300
021400       2010-LEER-HIST-I.
021500
021600           READ ARC-HISTORICO INTO FD-REG-HISTORICO.
021700           IF WS-OK-HISTIN THEN
021800              ADD 1 TO CANT-HISTORICO
021900              SET IX-HIST TO CANT-HISTORICO
022000              MOVE HST-REC-TYPE   OF FD-REG-HISTORICO TO
022100                                     TAB-HST-REC-TYPE(IX-HIST)
022200              MOVE HST-MSG-ID     OF FD-REG-HISTORICO TO
022300                                     TAB-HST-MSG-ID(IX-HIST)
022400              MOVE HST-MT910-ID   OF FD-REG-HISTORICO TO
022500                                     TAB-HST-MT910-ID(IX-HIST)
022600              MOVE HST-PACS008-ID OF FD-REG-HISTORICO TO
022700                                     TAB-HST-PACS008-ID(IX-HIST)
022800              MOVE HST-MATCH-DATE OF FD-REG-HISTORICO TO
022900                                     TAB-HST-MATCH-DATE(IX-HIST)
023000           END-IF.
023100
023200       2010-LEER-HIST-F. EXIT.
023300
023400      *----------------------------------------------------------------
023500      *    CARGA EL SUSPENSO DE LA CORRIDA ANTERIOR (PUEDE NO EXISTIR)
023600      *    E INVOCA LA INGESTA DE AMBAS CORRIENTES
023700      *----------------------------------------------------------------
023800       3000-INTAKE-I.
023900
024000           OPEN INPUT ARC-PENDIENTE.
024100           IF WS-OK-PENDIN THEN
024200              PERFORM 3010-LEER-PEND-I THRU 3010-LEER-PEND-F
024300                 UNTIL WS-FIN-PENDIN
024400              CLOSE ARC-PENDIENTE
024500           END-IF.
024600
024700           CALL 'RECM910' USING LK-CTRL-EJECUCION WS-AREA-TRABAJO.
024800           CALL 'RECP008' USING LK-CTRL-EJECUCION WS-AREA-TRABAJO.
024900
025000       3000-INTAKE-F. EXIT.
025100
025200       3010-LEER-PEND-I.
025300
025400           READ ARC-PENDIENTE INTO FD-REG-PENDIENTE.
025500           IF WS-OK-PENDIN THEN
025600              ADD 1 TO CANT-PENDIENTES
025700              SET IX-PEND TO CANT-PENDIENTES
025800              MOVE PND-MSG-ID     OF FD-REG-PENDIENTE TO
025900                                     TAB-PND-MSG-ID(IX-PEND)
026000              MOVE PND-MSG-TYPE   OF FD-REG-PENDIENTE TO
026100                                     TAB-PND-MSG-TYPE(IX-PEND)
026200              MOVE PND-FIRST-SEEN OF FD-REG-PENDIENTE TO
026300                                     TAB-PND-FIRST-SEEN(IX-PEND)
026400              MOVE MSG-DATE OF PND-MSG-DATA OF FD-REG-PENDIENTE TO
026500                                     TAB-PND-DATE(IX-PEND)
026600              MOVE MSG-REFERENCE OF PND-MSG-DATA OF FD-REG-PENDIENTE TO
026700                                     TAB-PND-REFERENCE(IX-PEND)
026800              MOVE MSG-AMOUNT OF PND-MSG-DATA OF FD-REG-PENDIENTE TO
026900                                     TAB-PND-AMOUNT(IX-PEND)
027000              MOVE MSG-CURRENCY OF PND-MSG-DATA OF FD-REG-PENDIENTE TO
027100                                     TAB-PND-CURRENCY(IX-PEND)
027200              MOVE MSG-DEBIT-ACCT OF PND-MSG-DATA OF FD-REG-PENDIENTE TO
027300                                     TAB-PND-DEBIT-ACCT(IX-PEND)
027400              MOVE MSG-CREDIT-ACCT OF PND-MSG-DATA OF FD-REG-PENDIENTE TO
027500                                     TAB-PND-CREDIT-ACCT(IX-PEND)
027600              MOVE MSG-TRANS-REF OF PND-MSG-DATA OF FD-REG-PENDIENTE TO
027700                                     TAB-PND-TRANS-REF(IX-PEND)
027800              MOVE MSG-MONTH-DIR OF PND-MSG-DATA OF FD-REG-PENDIENTE TO
027900                                     TAB-PND-MONTH-DIR(IX-PEND)
028000              MOVE MSG-DAY-DIR OF PND-MSG-DATA OF FD-REG-PENDIENTE TO
028100                                     TAB-PND-DAY-DIR(IX-PEND)
028200              MOVE 'S'            TO TAB-PND-ACTIVO(IX-PEND)
028300           END-IF.
028400
028500       3010-LEER-PEND-F. EXIT.
028600
028700      *----------------------------------------------------------------
028800      *    NADA QUE PROCESAR = NI SUSPENSO NI INGESTA NUEVA EN NINGUNA
028900      *    DE LAS DOS CORRIENTES.  MTTO-0641: EVITA CASAR/VENCER/
029000      *    ESTADISTICAR UNA CORRIDA VACIA.
029100      *----------------------------------------------------------------
029200       3900-VERIF-VACIO-I.
029300
029400           IF CANT-PENDIENTES = ZEROS AND
029500              CANT-M910-NUEVO = ZEROS AND
029600              CANT-PAC8-NUEVO = ZEROS THEN
029700              MOVE 'S' TO WS-SW-VACIO
029800           END-IF.
029900
030000       3900-VERIF-VACIO-F. EXIT.
030100
030200      *----------------------------------------------------------------
030300      *    CASAMIENTO MT910 X PACS.008 (REGLAS 1, 2 Y 3 DE RECMAT)
030400      *----------------------------------------------------------------
030500       4000-CASAR-I.
030600
030700           CALL 'RECMAT' USING LK-CTRL-EJECUCION WS-AREA-TRABAJO.
030800
030900       4000-CASAR-F. EXIT.
031000
031100      *----------------------------------------------------------------
031200      *    VENCIMIENTO DE PENDIENTES CON 5 DIAS CORRIDOS DE ESPERA
031300      *----------------------------------------------------------------
031400       5000-VENCER-PEND-I.
031500
031600           CALL 'RECAGE' USING LK-CTRL-EJECUCION WS-AREA-TRABAJO.
031700
031800       5000-VENCER-PEND-F. EXIT.
031900
032000      *----------------------------------------------------------------
032100      *    REGRABA HISTORICO (IDS PROCESADOS + PARES) Y SUSPENSO VIGENTE
032200      *----------------------------------------------------------------
032300       6000-GRABAR-HIST-I.
032400
032500           OPEN OUTPUT ARC-HISTORICO-N.
032600           PERFORM 6020-ESCRIBIR-HIST-I THRU 6020-ESCRIBIR-HIST-F
032700              VARYING IX-HIST FROM 1 BY 1 UNTIL IX-HIST > CANT-HISTORICO.
032800           CLOSE ARC-HISTORICO-N.
032900
033000           OPEN OUTPUT ARC-PENDIENTE-N.
033100           PERFORM 6030-ESCRIBIR-PEND-I THRU 6030-ESCRIBIR-PEND-F
033200              VARYING IX-PEND FROM 1 BY 1 UNTIL IX-PEND > CANT-PENDIENTES.
033300           CLOSE ARC-PENDIENTE-N.
033400
033500       6000-GRABAR-HIST-F. EXIT.
033600
033700       6020-ESCRIBIR-HIST-I.
033800
033900           MOVE SPACES TO FD-REG-HISTORICO-N
034000           MOVE TAB-HST-REC-TYPE(IX-HIST)   TO HST-REC-TYPE OF
034100                                                 FD-REG-HISTORICO-N
034200           MOVE TAB-HST-MSG-ID(IX-HIST)     TO HST-MSG-ID OF
034300                                                 FD-REG-HISTORICO-N
034400           MOVE TAB-HST-MT910-ID(IX-HIST)   TO HST-MT910-ID OF
034500                                                 FD-REG-HISTORICO-N
034600           MOVE TAB-HST-PACS008-ID(IX-HIST) TO HST-PACS008-ID OF
034700                                                 FD-REG-HISTORICO-N
034800           MOVE TAB-HST-MATCH-DATE(IX-HIST) TO HST-MATCH-DATE OF
034900                                                 FD-REG-HISTORICO-N
035000           WRITE FD-REG-HISTORICO-N
035100           IF NOT WS-OK-HISTOU THEN
035200              ADD 1 TO WS-CONT-ERR-GRABACION
035300              DISPLAY 'RECDRV - ERROR GRABANDO HISTORICO STATUS=' WS-FS-HISTOU
035400           END-IF.
035500
035600       6020-ESCRIBIR-HIST-F. EXIT.
035700
035800       6030-ESCRIBIR-PEND-I.
035900
036000           IF TAB-PND-ES-ACTIVO(IX-PEND) THEN
036100              PERFORM 6010-ARMAR-PEND-I THRU 6010-ARMAR-PEND-F
036200              WRITE FD-REG-PENDIENTE-N
036300              IF NOT WS-OK-PENDOU THEN
036400                 ADD 1 TO WS-CONT-ERR-GRABACION
036500                 DISPLAY 'RECDRV - ERROR GRABANDO PENDIENTE STATUS=' WS-FS-PENDOU
036600              END-IF
036700           END-IF.
036800
036900       6030-ESCRIBIR-PEND-F. EXIT.
037000
037100       6010-ARMAR-PEND-I.
037200
037300           MOVE SPACES TO FD-REG-PENDIENTE-N
037400           MOVE TAB-PND-MSG-ID(IX-PEND)     TO PND-MSG-ID OF
037500                                                 FD-REG-PENDIENTE-N
037600           MOVE TAB-PND-MSG-TYPE(IX-PEND)   TO PND-MSG-TYPE OF
037700                                                 FD-REG-PENDIENTE-N
037800           MOVE TAB-PND-FIRST-SEEN(IX-PEND) TO PND-FIRST-SEEN OF
037900                                                 FD-REG-PENDIENTE-N
038000           MOVE TAB-PND-DATE(IX-PEND)
038100                          TO MSG-DATE OF PND-MSG-DATA OF FD-REG-PENDIENTE-N
038200           MOVE TAB-PND-REFERENCE(IX-PEND)
038300                     TO MSG-REFERENCE OF PND-MSG-DATA OF FD-REG-PENDIENTE-N
038400           MOVE TAB-PND-AMOUNT(IX-PEND)
038500                        TO MSG-AMOUNT OF PND-MSG-DATA OF FD-REG-PENDIENTE-N
038600           MOVE TAB-PND-CURRENCY(IX-PEND)
038700                      TO MSG-CURRENCY OF PND-MSG-DATA OF FD-REG-PENDIENTE-N
038800           MOVE TAB-PND-DEBIT-ACCT(IX-PEND)
038900                    TO MSG-DEBIT-ACCT OF PND-MSG-DATA OF FD-REG-PENDIENTE-N
039000           MOVE TAB-PND-CREDIT-ACCT(IX-PEND)
039100                   TO MSG-CREDIT-ACCT OF PND-MSG-DATA OF FD-REG-PENDIENTE-N
039200           MOVE TAB-PND-TRANS-REF(IX-PEND)
039300                     TO MSG-TRANS-REF OF PND-MSG-DATA OF FD-REG-PENDIENTE-N
039400           MOVE TAB-PND-MONTH-DIR(IX-PEND)
039500                     TO MSG-MONTH-DIR OF PND-MSG-DATA OF FD-REG-PENDIENTE-N
039600           MOVE TAB-PND-DAY-DIR(IX-PEND)
039700                       TO MSG-DAY-DIR OF PND-MSG-DATA OF FD-REG-PENDIENTE-N.
039800
039900       6010-ARMAR-PEND-F. EXIT.
040000
040100      *----------------------------------------------------------------
040200      *    ESTADISTICA Y REPORTES DE LA CORRIDA
040300      *----------------------------------------------------------------
040400       7000-ESTADISTICA-I.
040500
040600           CALL 'RECSTA' USING LK-CTRL-EJECUCION WS-AREA-TRABAJO.
040700
040800       7000-ESTADISTICA-F. EXIT.
040900
041000      *----------------------------------------------------------------
041100       9999-FINAL-I.
041200
041300           DISPLAY 'RECDRV - FIN DE CONCILIACION SWIFT MT910/PACS8'
041400           DISPLAY 'RECDRV - ERRORES DE GRABACION           : '
041500                    WS-CONT-ERR-GRABACION.
041600
041700       9999-FINAL-F. EXIT.
041800
