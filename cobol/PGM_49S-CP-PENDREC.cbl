000100      *////////////////// (PENDREC) ///////////////////////////////////
000200      **************************************
000300      *    COPY CP-PENDREC                 *
000400      *    LAYOUT SUSPENSO DE PENDIENTES   *
000500      *    DDPENDIN / DDPENDOU             *
000600      **************************************
000700       01  WS-REG-PENDIENTE.
000800      *     POSICION RELATIVA (1:12) IDENTIDAD DEL MENSAJE
000900           03  PND-MSG-ID          PIC X(12)    VALUE SPACES.
001000      *     POSICION RELATIVA (13:1) 'M' O 'P'
001100           03  PND-MSG-TYPE        PIC X(01)    VALUE SPACES.
001200               88  PND-ES-MT910          VALUE 'M'.
001300               88  PND-ES-PACS008        VALUE 'P'.
001400      *     POSICION RELATIVA (14:8) FECHA EN QUE SE VIO POR 1RA VEZ
001500           03  PND-FIRST-SEEN      PIC X(08)    VALUE SPACES.
001600      *     POSICION RELATIVA (22:108) MENSAJE COMPLETO SIN REPROCESAR
001700           03  PND-MSG-DATA.
001800               05  MSG-DATE            PIC X(06)    VALUE SPACES.
001900               05  MSG-REFERENCE       PIC X(16)    VALUE SPACES.
002000               05  MSG-AMOUNT          PIC S9(13)V99 COMP-3 VALUE ZEROS.
002100               05  MSG-CURRENCY        PIC X(03)    VALUE SPACES.
002200               05  MSG-DEBIT-ACCT      PIC X(34)    VALUE SPACES.
002300               05  MSG-CREDIT-ACCT     PIC X(34)    VALUE SPACES.
002400               05  MSG-TRANS-REF       PIC X(16)    VALUE SPACES.
002500               05  MSG-MONTH-DIR       PIC X(04)    VALUE SPACES.
002600               05  MSG-DAY-DIR         PIC X(06)    VALUE SPACES.
002700           03  FILLER              PIC X(02)    VALUE SPACES.
