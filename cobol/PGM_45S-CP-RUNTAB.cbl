000100      *////////////////// (RUNTAB) ////////////////////////////////////
000200      ******************************************************************
000300      *    COPY CP-RUNTAB                                             *
000400      *    AREA DE TRABAJO UNICA DE LA CORRIDA DE CONCILIACION SWIFT   *
000500      *    MT910/PACS.008 - EXTIENDE A LOTE EL MISMO CRITERIO DE       *
000600      *    "UNA SOLA COMMAREA" QUE LAS TRANSACCIONES CICS DE LA CASA   *
000700      *    (VER DFHCOMMAREA DE LOS PGM_NNA). RECDRV LA MANTIENE EN     *
000800      *    WORKING-STORAGE Y LA PASA POR REFERENCIA (USING) A CADA     *
000900      *    SUBPROGRAMA, QUE LEE Y ACTUALIZA LAS TABLAS DIRECTAMENTE.   *
001000      ******************************************************************
001100       01  WS-AREA-TRABAJO.
001200
001300      *---------------------------------------------------------------
001400      *    TABLA DE HISTORICO: IDS PROCESADOS + PARES CASADOS         *
001500      *---------------------------------------------------------------
001600           03  CANT-HISTORICO          PIC 9(05) COMP    VALUE ZEROS.
001700           03  TAB-HISTORICO OCCURS 3000 TIMES
001800                             INDEXED BY IX-HIST.
001900               05  TAB-HST-REC-TYPE    PIC X(01)    VALUE SPACES.
002000               05  TAB-HST-MSG-ID      PIC X(12)    VALUE SPACES.
002100               05  TAB-HST-MT910-ID    PIC X(12)    VALUE SPACES.
002200               05  TAB-HST-PACS008-ID  PIC X(12)    VALUE SPACES.
002300               05  TAB-HST-MATCH-DATE  PIC X(08)    VALUE SPACES.
002400
002500      *---------------------------------------------------------------
002600      *    TABLA DE PENDIENTES (SUSPENSO ENTRE CORRIDAS)              *
002700      *---------------------------------------------------------------
002800           03  CANT-PENDIENTES         PIC 9(05) COMP    VALUE ZEROS.
002900           03  TAB-PENDIENTES OCCURS 1000 TIMES
003000                              INDEXED BY IX-PEND.
003100               05  TAB-PND-MSG-ID      PIC X(12)    VALUE SPACES.
003200               05  TAB-PND-MSG-TYPE    PIC X(01)    VALUE SPACES.
003300               05  TAB-PND-FIRST-SEEN  PIC X(08)    VALUE SPACES.
003400               05  TAB-PND-DATE        PIC X(06)    VALUE SPACES.
003500               05  TAB-PND-REFERENCE   PIC X(16)    VALUE SPACES.
003600               05  TAB-PND-AMOUNT      PIC S9(13)V99 COMP-3 VALUE ZEROS.
003700               05  TAB-PND-CURRENCY    PIC X(03)    VALUE SPACES.
003800               05  TAB-PND-DEBIT-ACCT  PIC X(34)    VALUE SPACES.
003900               05  TAB-PND-CREDIT-ACCT PIC X(34)    VALUE SPACES.
004000               05  TAB-PND-TRANS-REF   PIC X(16)    VALUE SPACES.
004100               05  TAB-PND-MONTH-DIR   PIC X(04)    VALUE SPACES.
004200               05  TAB-PND-DAY-DIR     PIC X(06)    VALUE SPACES.
004300      *        'S' = ACTIVO EN SUSPENSO ; 'B' = DADO DE BAJA EN CORRIDA
004400               05  TAB-PND-ACTIVO      PIC X(01)    VALUE 'S'.
004500                   88  TAB-PND-ES-ACTIVO         VALUE 'S'.
004600                   88  TAB-PND-ES-BAJA           VALUE 'B'.
004700
004800      *---------------------------------------------------------------
004900      *    TABLA DE MT910 NUEVOS DE LA INGESTA DE ESTA CORRIDA        *
005000      *---------------------------------------------------------------
005100           03  CANT-M910-NUEVO         PIC 9(05) COMP    VALUE ZEROS.
005200           03  TAB-M910-NUEVO OCCURS 1000 TIMES
005300                              INDEXED BY IX-M91.
005400               05  TAB-M91-ID          PIC X(12)    VALUE SPACES.
005500               05  TAB-M91-DATE        PIC X(06)    VALUE SPACES.
005600               05  TAB-M91-REFERENCE   PIC X(16)    VALUE SPACES.
005700               05  TAB-M91-AMOUNT      PIC S9(13)V99 COMP-3 VALUE ZEROS.
005800               05  TAB-M91-CURRENCY    PIC X(03)    VALUE SPACES.
005900               05  TAB-M91-DEBIT-ACCT  PIC X(34)    VALUE SPACES.
006000               05  TAB-M91-CREDIT-ACCT PIC X(34)    VALUE SPACES.
006100               05  TAB-M91-TRANS-REF   PIC X(16)    VALUE SPACES.
006200               05  TAB-M91-MONTH-DIR   PIC X(04)    VALUE SPACES.
006300               05  TAB-M91-DAY-DIR     PIC X(06)    VALUE SPACES.
006400      *        'Y' = CASADO EN ESTA CORRIDA ; 'N' = SIGUE SIN CASAR
006500               05  TAB-M91-CASADO      PIC X(01)    VALUE 'N'.
006600                   88  TAB-M91-YA-CASADO         VALUE 'Y'.
006700                   88  TAB-M91-SIN-CASAR         VALUE 'N'.
006800
006900      *---------------------------------------------------------------
007000      *    TABLA DE PACS.008 NUEVOS DE LA INGESTA DE ESTA CORRIDA     *
007100      *---------------------------------------------------------------
007200           03  CANT-PAC8-NUEVO         PIC 9(05) COMP    VALUE ZEROS.
007300           03  TAB-PAC8-NUEVO OCCURS 1000 TIMES
007400                              INDEXED BY IX-PAC.
007500               05  TAB-PAC-ID          PIC X(12)    VALUE SPACES.
007600               05  TAB-PAC-DATE        PIC X(06)    VALUE SPACES.
007700               05  TAB-PAC-REFERENCE   PIC X(16)    VALUE SPACES.
007800               05  TAB-PAC-AMOUNT      PIC S9(13)V99 COMP-3 VALUE ZEROS.
007900               05  TAB-PAC-CURRENCY    PIC X(03)    VALUE SPACES.
008000               05  TAB-PAC-DEBIT-ACCT  PIC X(34)    VALUE SPACES.
008100               05  TAB-PAC-CREDIT-ACCT PIC X(34)    VALUE SPACES.
008200               05  TAB-PAC-TRANS-REF   PIC X(16)    VALUE SPACES.
008300               05  TAB-PAC-MONTH-DIR   PIC X(04)    VALUE SPACES.
008400               05  TAB-PAC-DAY-DIR     PIC X(06)    VALUE SPACES.
008500      *        'Y' = CASADO EN ESTA CORRIDA ; 'N' = SIGUE SIN CASAR
008600               05  TAB-PAC-CASADO      PIC X(01)    VALUE 'N'.
008700                   88  TAB-PAC-YA-CASADO         VALUE 'Y'.
008800                   88  TAB-PAC-SIN-CASAR         VALUE 'N'.
008900
009000      *---------------------------------------------------------------
009100      *    FIGURAS DE ESTADISTICA / REPORTE DE LA CORRIDA             *
009200      *---------------------------------------------------------------
009300           03  WS-ESTADISTICAS.
009400               05  EST-TOTAL-M910        PIC 9(06) COMP    VALUE ZEROS.
009500               05  EST-TOTAL-PACS8       PIC 9(06) COMP    VALUE ZEROS.
009600               05  EST-SALTADOS-M910     PIC 9(06) COMP    VALUE ZEROS.
009700               05  EST-SALTADOS-PACS8    PIC 9(06) COMP    VALUE ZEROS.
009800               05  EST-MATCHED           PIC 9(06) COMP    VALUE ZEROS.
009900               05  EST-M910-UNMATCHED    PIC S9(06) COMP    VALUE ZEROS.
010000               05  EST-PACS8-UNMATCHED   PIC S9(06) COMP    VALUE ZEROS.
010100               05  EST-TASA-CASAMIENTO   PIC 9(03)V99 COMP    VALUE ZEROS.
010200               05  EST-VENCIDOS-M910     PIC 9(06) COMP    VALUE ZEROS.
010300               05  EST-VENCIDOS-PACS8    PIC 9(06) COMP    VALUE ZEROS.
010400               05  VOL-CANT-FECHAS       PIC 9(02) COMP    VALUE ZEROS.
010500               05  TAB-VOLUMEN-DIARIO OCCURS 40 TIMES
010600                                       INDEXED BY IX-VOL.
010700                   10  VOL-FECHA         PIC X(06)   VALUE SPACES.
010800                   10  VOL-CANTIDAD      PIC 9(06) COMP    VALUE ZEROS.
010900
011000           03  FILLER                    PIC X(02)   VALUE SPACES.
