000100      *////////////////// (HISTREC) ///////////////////////////////////
000200      **************************************
000300      *    COPY CP-HISTREC                 *
000400      *    LAYOUT HISTORICO DE PROCESADOS  *
000500      *    Y PARES CASADOS - DDHISTIN/OU   *
000600      **************************************
000700       01  WS-REG-HISTORICO.
000800      *     'M'=MT910 PROCESADO; 'P'=PACS.008 PROCESADO; 'X'=PAR CASADO
000900           03  HST-REC-TYPE        PIC X(01)    VALUE SPACES.
001000               88  HST-ES-MT910-PROC       VALUE 'M'.
001100               88  HST-ES-PACS008-PROC     VALUE 'P'.
001200               88  HST-ES-PAR-CASADO       VALUE 'X'.
001300      *     ID DE MENSAJE PROCESADO (FILAS 'M'/'P')
001400           03  HST-MSG-ID          PIC X(12)    VALUE SPACES.
001500      *     IDS DEL PAR CASADO (FILAS 'X')
001600           03  HST-MT910-ID        PIC X(12)    VALUE SPACES.
001700           03  HST-PACS008-ID      PIC X(12)    VALUE SPACES.
001800      *     FECHA DE CASAMIENTO AAAAMMDD (FILAS 'X')
001900           03  HST-MATCH-DATE      PIC X(08)    VALUE SPACES.
002000           03  FILLER              PIC X(05)    VALUE SPACES.
