000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RECP008.
000300       AUTHOR. J PAREDES.
000400       INSTALLATION. KC02787 BACK OFFICE MEDIOS DE PAGO.
000500       DATE-WRITTEN. 04/03/1991.
000600       DATE-COMPILED.
000700       SECURITY. USO INTERNO KC02787 - CONCILIACION SWIFT.
000800      ******************************************************************
000900      *  RECP008 - INGESTA Y PARSEO DE MENSAJES PACS.008 (TRANSFER.)   *
001000      *  ==========================================================   *
001100      *  LEE EL ARCHIVO DDPACS8 (TEXTO XML PLANO, UNA ETIQUETA POR     *
001200      *  LINEA EN FORMATO TAG=VALOR, BLOQUES SEPARADOS POR LA          *
001300      *  REAPARICION DE LA ETIQUETA MSGID), ARMA UN WS-REG-MENSAJE     *
001400      *  POR BLOQUE, DESCARTA LOS YA PROCESADOS (VER TAB-HISTORICO) Y  *
001500      *  LOS ANTERIORES AL MES DE CORTE CONFIGURADO, Y CARGA LOS       *
001600      *  RESTANTES EN TAB-PAC8-NUEVO DE WS-AREA-TRABAJO.               *
001700      ******************************************************************
001800      * FECHA       PROGRAMADOR      PEDIDO      DESCRIPCION           *
001900      * ----------  ---------------  ----------  --------------------- *
002000      * 04/03/1991  J PAREDES        INIC-0017   ALTA DEL PROGRAMA     *
002100      *                                          (INGESTA PARTIDA 008  *
002200      *                                          DE CLEARING)          *
002300      * 20/10/1993  J PAREDES        MTTO-0091   AGREGA CONTROL DE     *
002400      *                                          PARTIDAS DUPLICADAS   *
002500      *                                          EN LA MISMA CINTA     *
002600      * 08/02/1996  M CACERES        MTTO-0148   ADAPTA LARGO DE       *
002700      *                                          REGISTRO A NUEVO      *
002800      *                                          LAYOUT DE CLEARING    *
002900      * 21/09/1998  M CACERES        Y2K-0033    FECHAS DE PARTIDA     *
003000      *                                          PASAN A AAAAMMDD      *
003100      *                                          (ERA AAMMDD)          *
003200      * 11/06/2001  R FIGUEROA       MTTO-0299   BLINDA CONTRA PARTIDA *
003300      *                                          CON IMPORTE EN BLANCO *
003400      * 17/05/2007  R FIGUEROA       MTTO-0421   REEMPLAZA CINTA POR   *
003500      *                                          ARCHIVO EN DISCO      *
003600      *                                          (MIGRACION A DASD)    *
003700      * 03/12/2015  L QUINTEROS      MTTO-0522   REVISION GENERAL      *
003800      * 05/08/2025  D SALCEDO        CR-1049     RECONVIERTE PROGRAMA  *
003900      *                                          PARA INGESTA XML      *
004000      *                                          PACS.008 ISO 20022    *
004100      *                                          (REEMPLAZA PARTIDA008)*
004200      * 08/08/2025  D SALCEDO        CR-1049     FILTRO DE MES DE CORTE*
004300      *                                          POR PERIODO NUMERICO  *
004400      * 09/08/2025  D SALCEDO        CR-1061     AGREGA FILLER DE       *
004500      *                                          RELLENO EN AREAS DE    *
004600      *                                          TRABAJO AGRUPADAS      *
004700      * 09/08/2025  D SALCEDO        CR-1064     EST-TOTAL-PACS8 SOLO   *
004800      *                                          CUENTA LOS QUE PASAN   *
004900      *                                          DEDUP Y MES DE CORTE   *
005000      ******************************************************************
005100
005200      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM.
005700
005800       INPUT-OUTPUT SECTION.
005900       FILE-CONTROL.
006000           SELECT ENT-PACS8 ASSIGN TO DDPACS8
006100                  ORGANIZATION IS SEQUENTIAL
006200                  FILE STATUS IS WS-FS-PACS8.
006300
006400      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500       DATA DIVISION.
006600       FILE SECTION.
006700
006800       FD  ENT-PACS8
006900           LABEL RECORDS ARE STANDARD.
007000       01  FD-LINEA-PACS8.
007100           03  FD-PACS8-TEXTO       PIC X(78).
007200           03  FILLER               PIC X(02).
007300
007400       WORKING-STORAGE SECTION.
007500      *========================*
007600       77  FILLER            PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007700
007800           COPY RUNCTL.
007900
008000           COPY RUNTAB.
008100
008200           COPY MSGREC.
008300
008400      *----------- ACUMULADOR DE UN BLOQUE PACS.008 EN CURSO -------------
008500       01  WS-ACUM.
008600           03  WS-ACUM-MSGID        PIC X(16)    VALUE SPACES.
008700           03  WS-ACUM-E2EID        PIC X(16)    VALUE SPACES.
008800           03  WS-ACUM-DEUDOR-IBAN  PIC X(34)    VALUE SPACES.
008900           03  WS-ACUM-ACREED-IBAN  PIC X(34)    VALUE SPACES.
009000           03  WS-ACUM-CREDTM       PIC X(19)    VALUE SPACES.
009100           03  WS-ACUM-IMPORTE-TXT  PIC X(15)    VALUE SPACES.
009200           03  WS-ACUM-MONEDA       PIC X(03)    VALUE SPACES.
009300           03  FILLER               PIC X(01)    VALUE SPACES.
009400       01  WS-ACUM-R REDEFINES WS-ACUM.
009500           03  WS-ACUM-TODO         PIC X(138).
009600
009700       01  WS-SWITCHES.
009800           03  WS-FS-PACS8         PIC X(02) VALUE SPACES.
009900               88  WS-OK-PACS8              VALUE '00'.
010000               88  WS-FIN-PACS8             VALUE '10'.
010100           03  WS-SW-ACUM-ACTIVO   PIC X(01) VALUE 'N'.
010200               88  WS-HAY-ACUM-ACTIVO       VALUE 'S'.
010300               88  WS-NO-HAY-ACUM-ACTIVO    VALUE 'N'.
010400           03  WS-SW-ENCONTRADO    PIC X(01) VALUE 'N'.
010500               88  WS-ID-ENCONTRADO         VALUE 'S'.
010600               88  WS-ID-NO-ENCONTRADO      VALUE 'N'.
010700           03  WS-SW-EN-RANGO      PIC X(01) VALUE 'S'.
010800               88  WS-MES-EN-RANGO          VALUE 'S'.
010900               88  WS-MES-FUERA-DE-RANGO    VALUE 'N'.
011000           03  FILLER              PIC X(03) VALUE SPACES.
011100
011200      *----------- DESGLOSE DE ETIQUETA (TAG=VALOR) -----------------------
011300       01  WS-DESGLOSE-LINEA.
011400           03  WS-LIN-TAG          PIC X(10)    VALUE SPACES.
011500           03  WS-LIN-VALOR        PIC X(68)    VALUE SPACES.
011600           03  FILLER              PIC X(02)    VALUE SPACES.
011700
011800      *----------- CONVERSION DE IMPORTE (SOLO PUNTO DECIMAL) --------------
011900       01  WS-IMPORTE-ENTERO-TXT   PIC X(13)    VALUE SPACES.
012000       01  WS-IMPORTE-DECIM-TXT    PIC X(02)    VALUE SPACES.
012100       01  WS-AMOUNT-ZONED.
012200           03  WS-AMOUNT-INT       PIC 9(13)    VALUE ZEROS.
012300           03  WS-AMOUNT-DEC       PIC 9(02)    VALUE ZEROS.
012400       01  WS-AMOUNT-ZONED-R REDEFINES WS-AMOUNT-ZONED
012500                               PIC 9(13)V99.
012600
012700      *----------- DESGLOSE DE PERIODO (8 PRIMERAS POSIC. DE CREDTM) -------
012800       01  WS-FECHA-CRE.
012900           03  WS-CRE-AAAA         PIC 9(04)    VALUE ZEROS.
013000           03  WS-CRE-MM           PIC 9(02)    VALUE ZEROS.
013100           03  WS-CRE-DD           PIC 9(02)    VALUE ZEROS.
013200       01  WS-FECHA-CRE-R REDEFINES WS-FECHA-CRE
013300                               PIC 9(08).
013400
013500       01  WS-INICIO-MM            PIC 9(02) COMP  VALUE ZEROS.
013600       01  WS-INICIO-AAAA          PIC 9(04) COMP  VALUE ZEROS.
013700       01  WS-MSG-PERIODO          PIC 9(06) COMP  VALUE ZEROS.
013800       01  WS-INICIO-PERIODO       PIC 9(06) COMP  VALUE ZEROS.
013900
014000       01  WS-CANDIDATO-ID         PIC X(12)    VALUE SPACES.
014100
014200       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014300
014400      *----------------------------------------------------------------
014500       LINKAGE SECTION.
014600      *================*
014700       COPY RUNCTL.
014800
014900       COPY RUNTAB.
015000
015100      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015200       PROCEDURE DIVISION USING LK-CTRL-EJECUCION WS-AREA-TRABAJO.
015300
015400       MAIN-PROGRAM-I.
015500
015600           PERFORM 1000-INICIO-I      THRU 1000-INICIO-F.
015700           PERFORM 2000-LEER-BLOQUE-I THRU 2000-LEER-BLOQUE-F
015800              UNTIL WS-FIN-PACS8.
015900
016000           IF WS-HAY-ACUM-ACTIVO THEN
016100              PERFORM 2500-PROCESAR-MENSAJE-I THRU 2500-PROCESAR-MENSAJE-F
016200           END-IF.
016300
016400           PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
016500
016600       MAIN-PROGRAM-F. GOBACK.
016700
016800      *----------------------------------------------------------------
016900       1000-INICIO-I.
017000
017100           OPEN INPUT ENT-PACS8.
017200           MOVE 'N' TO WS-SW-ACUM-ACTIVO
017300           MOVE LK-MES-INICIO-CORTE(1:2) TO WS-INICIO-MM
017400           MOVE LK-MES-INICIO-CORTE(3:4) TO WS-INICIO-AAAA
017500           COMPUTE WS-INICIO-PERIODO = (WS-INICIO-AAAA * 100) +
017600                                         WS-INICIO-MM.
017700
017800       1000-INICIO-F. EXIT.
017900
018000      *----------------------------------------------------------------
018100      *    LEE UNA LINEA Y ARMA/CIERRA UN BLOQUE DE MENSAJE PACS.008
018200      *----------------------------------------------------------------
018300       2000-LEER-BLOQUE-I.
018400
018500           READ ENT-PACS8 INTO FD-LINEA-PACS8.
018600           IF WS-OK-PACS8 THEN
018700              UNSTRING FD-PACS8-TEXTO DELIMITED BY '='
018800                       INTO WS-LIN-TAG WS-LIN-VALOR
018900              IF WS-LIN-TAG(1:5) = 'MSGID' THEN
019000                 IF WS-HAY-ACUM-ACTIVO THEN
019100                    PERFORM 2500-PROCESAR-MENSAJE-I
019200                       THRU 2500-PROCESAR-MENSAJE-F
019300                 END-IF
019400                 MOVE SPACES TO WS-ACUM-TODO
019500                 MOVE 'S' TO WS-SW-ACUM-ACTIVO
019600                 MOVE WS-LIN-VALOR(1:16) TO WS-ACUM-MSGID
019700              ELSE
019800                 IF WS-LIN-TAG(1:8) = 'ENDTOEND' THEN
019900                    MOVE WS-LIN-VALOR(1:16) TO WS-ACUM-E2EID
020000                 ELSE
020100                    IF WS-LIN-TAG(1:6) = 'DBTACC' THEN
020200                       MOVE WS-LIN-VALOR(1:34) TO WS-ACUM-DEUDOR-IBAN
020300                    ELSE
020400                       IF WS-LIN-TAG(1:6) = 'CDTACC' THEN
020500                          MOVE WS-LIN-VALOR(1:34) TO WS-ACUM-ACREED-IBAN
020600                       ELSE
020700                          IF WS-LIN-TAG(1:6) = 'CREDTM' THEN
020800                             MOVE WS-LIN-VALOR(1:19) TO WS-ACUM-CREDTM
020900                          ELSE
021000                             IF WS-LIN-TAG(1:8) = 'INSTDAMT' THEN
021100                                MOVE WS-LIN-VALOR(1:15) TO
021200                                     WS-ACUM-IMPORTE-TXT
021300                                MOVE WS-LIN-VALOR(17:3) TO WS-ACUM-MONEDA
021400                             END-IF
021500                          END-IF
021600                       END-IF
021700                    END-IF
021800                 END-IF
021900              END-IF
022000           END-IF.
022100
022200       2000-LEER-BLOQUE-F. EXIT.
022300
022400      *----------------------------------------------------------------
022500      *    CIERRA EL BLOQUE ACUMULADO: ARMA WS-REG-MENSAJE, APLICA
022600      *    DEDUP Y FILTRO DE MES, Y CARGA TAB-PAC8-NUEVO
022700      *----------------------------------------------------------------
022800       2500-PROCESAR-MENSAJE-I.
022900
023000           MOVE 'N' TO WS-SW-ACUM-ACTIVO
023100
023200           MOVE SPACES  TO WS-REG-MENSAJE
023300           MOVE 'P'     TO MSG-TYPE
023400           MOVE WS-ACUM-MSGID(1:12) TO MSG-ID
023500           MOVE WS-ACUM-MSGID       TO MSG-REFERENCE
023600           MOVE WS-ACUM-E2EID       TO MSG-TRANS-REF
023700           MOVE WS-ACUM-DEUDOR-IBAN TO MSG-DEBIT-ACCT
023800           MOVE WS-ACUM-ACREED-IBAN TO MSG-CREDIT-ACCT
023900           MOVE WS-ACUM-MONEDA      TO MSG-CURRENCY
024000           MOVE WS-ACUM-CREDTM(3:2) TO MSG-DATE(1:2)
024100           MOVE WS-ACUM-CREDTM(5:2) TO MSG-DATE(3:2)
024200           MOVE WS-ACUM-CREDTM(7:2) TO MSG-DATE(5:2)
024300
024400           PERFORM 2600-CONVERTIR-IMPORTE-I THRU 2600-CONVERTIR-IMPORTE-F
024500           PERFORM 2700-VERIF-DUPLICADO-I   THRU 2700-VERIF-DUPLICADO-F.
024600
024700           IF WS-ID-ENCONTRADO THEN
024800              GO TO 2500-PROCESAR-MENSAJE-F
024900           END-IF.
025000
025100           PERFORM 2800-VERIF-MES-CORTE-I THRU 2800-VERIF-MES-CORTE-F.
025200           IF WS-MES-FUERA-DE-RANGO THEN
025300              ADD 1 TO EST-SALTADOS-PACS8
025400              GO TO 2500-PROCESAR-MENSAJE-F
025500           END-IF.
025600
025700           MOVE LK-FECHA-PROCESO(5:2) TO MSG-MONTH-DIR(1:2)
025800           MOVE LK-FECHA-PROCESO(3:2) TO MSG-MONTH-DIR(3:2)
025900           MOVE LK-FECHA-PROCESO(7:2) TO MSG-DAY-DIR(1:2)
026000           MOVE LK-FECHA-PROCESO(5:2) TO MSG-DAY-DIR(3:2)
026100           MOVE LK-FECHA-PROCESO(3:2) TO MSG-DAY-DIR(5:2)
026200
026300      *    CR-1064 EST-TOTAL-PACS8 SE CUENTA RECIEN ACA, JUNTO CON
026400      *    CANT-PAC8-NUEVO, PARA QUE NO SUME DUPLICADOS NI MENSAJES
026500      *    FUERA DEL MES DE CORTE (VER 2700/2800 ARRIBA)
026600           ADD 1 TO EST-TOTAL-PACS8
026700           ADD 1 TO CANT-PAC8-NUEVO
026800           SET IX-PAC TO CANT-PAC8-NUEVO
026900           MOVE MSG-ID          TO TAB-PAC-ID(IX-PAC)
027000           MOVE MSG-DATE        TO TAB-PAC-DATE(IX-PAC)
027100           MOVE MSG-REFERENCE   TO TAB-PAC-REFERENCE(IX-PAC)
027200           MOVE MSG-AMOUNT      TO TAB-PAC-AMOUNT(IX-PAC)
027300           MOVE MSG-CURRENCY    TO TAB-PAC-CURRENCY(IX-PAC)
027400           MOVE MSG-DEBIT-ACCT  TO TAB-PAC-DEBIT-ACCT(IX-PAC)
027500           MOVE MSG-CREDIT-ACCT TO TAB-PAC-CREDIT-ACCT(IX-PAC)
027600           MOVE MSG-TRANS-REF   TO TAB-PAC-TRANS-REF(IX-PAC)
027700           MOVE MSG-MONTH-DIR   TO TAB-PAC-MONTH-DIR(IX-PAC)
027800           MOVE MSG-DAY-DIR     TO TAB-PAC-DAY-DIR(IX-PAC)
027900           MOVE 'N'             TO TAB-PAC-CASADO(IX-PAC).
028000
028100       2500-PROCESAR-MENSAJE-F. EXIT.
028200
028300      *----------------------------------------------------------------
028400      *    UNSTRING SOBRE PUNTO UNICAMENTE (PACS.008 NO USA COMA)
028500      *----------------------------------------------------------------
028600       2600-CONVERTIR-IMPORTE-I.
028700
028800           MOVE ZEROS TO WS-AMOUNT-ZONED
028900           MOVE SPACES TO WS-IMPORTE-ENTERO-TXT WS-IMPORTE-DECIM-TXT
029000
029100           UNSTRING WS-ACUM-IMPORTE-TXT DELIMITED BY '.'
029200                    INTO WS-IMPORTE-ENTERO-TXT WS-IMPORTE-DECIM-TXT.
029300
029400           IF WS-IMPORTE-DECIM-TXT = SPACES THEN
029500              MOVE '00' TO WS-IMPORTE-DECIM-TXT
029600           END-IF.
029700           IF WS-IMPORTE-DECIM-TXT(2:1) = SPACE THEN
029800              MOVE '0' TO WS-IMPORTE-DECIM-TXT(2:1)
029900           END-IF.
030000
030100           IF WS-IMPORTE-ENTERO-TXT IS NUMERIC THEN
030200              MOVE WS-IMPORTE-ENTERO-TXT TO WS-AMOUNT-INT
030300           END-IF.
030400           IF WS-IMPORTE-DECIM-TXT IS NUMERIC THEN
030500              MOVE WS-IMPORTE-DECIM-TXT TO WS-AMOUNT-DEC
030600           END-IF.
030700
030800           MOVE WS-AMOUNT-ZONED-R TO MSG-AMOUNT.
030900
031000       2600-CONVERTIR-IMPORTE-F. EXIT.
031100
031200      *----------------------------------------------------------------
031300      *    BUSCA MSG-ID EN LA PORCION 'P' DE TAB-HISTORICO
031400      *----------------------------------------------------------------
031500       2700-VERIF-DUPLICADO-I.
031600
031700           MOVE 'N' TO WS-SW-ENCONTRADO
031800           MOVE MSG-ID TO WS-CANDIDATO-ID
031900
032000           PERFORM 2710-BUSCAR-EN-HIST-I THRU 2710-BUSCAR-EN-HIST-F
032100              VARYING IX-HIST FROM 1 BY 1
032200              UNTIL IX-HIST > CANT-HISTORICO OR WS-ID-ENCONTRADO.
032300
032400       2700-VERIF-DUPLICADO-F. EXIT.
032500
032600       2710-BUSCAR-EN-HIST-I.
032700
032800           IF TAB-HST-REC-TYPE(IX-HIST) = 'P' AND
032900              TAB-HST-MSG-ID(IX-HIST) = WS-CANDIDATO-ID THEN
033000              MOVE 'S' TO WS-SW-ENCONTRADO
033100           END-IF.
033200
033300       2710-BUSCAR-EN-HIST-F. EXIT.
033400
033500      *----------------------------------------------------------------
033600      *    PERIODO NUMERICO AAAAMM DEL MENSAJE VS MES DE CORTE
033700      *----------------------------------------------------------------
033800       2800-VERIF-MES-CORTE-I.
033900
034000           MOVE 'S' TO WS-SW-EN-RANGO
034100
034200           IF MSG-DATE IS NOT NUMERIC THEN
034300              GO TO 2800-VERIF-MES-CORTE-F
034400           END-IF.
034500
034600           MOVE WS-ACUM-CREDTM(1:4) TO WS-CRE-AAAA
034700           MOVE WS-ACUM-CREDTM(5:2) TO WS-CRE-MM
034800           MOVE WS-ACUM-CREDTM(7:2) TO WS-CRE-DD
034900
035000           IF WS-CRE-MM = ZEROS OR WS-CRE-MM > 12 THEN
035100              GO TO 2800-VERIF-MES-CORTE-F
035200           END-IF.
035300
035400           COMPUTE WS-MSG-PERIODO = (WS-CRE-AAAA * 100) + WS-CRE-MM.
035500
035600           IF WS-MSG-PERIODO < WS-INICIO-PERIODO THEN
035700              MOVE 'N' TO WS-SW-EN-RANGO
035800           END-IF.
035900
036000       2800-VERIF-MES-CORTE-F. EXIT.
036100
036200      *----------------------------------------------------------------
036300       9999-FINAL-I.
036400
036500           CLOSE ENT-PACS8.
036600           DISPLAY 'RECP008 - PACS8 NUEVOS   : ' EST-TOTAL-PACS8
036700           DISPLAY 'RECP008 - PACS8 SALTADOS : ' EST-SALTADOS-PACS8.
036800
036900       9999-FINAL-F. EXIT.
037000
