000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RECDIAS.
000300       AUTHOR. M CACERES.
000400       INSTALLATION. KC02787 BACK OFFICE MEDIOS DE PAGO.
000500       DATE-WRITTEN. 03/11/1994.
000600       DATE-COMPILED.
000700       SECURITY. USO INTERNO KC02787 - CONCILIACION SWIFT.
000800      ******************************************************************
000900      *  RECDIAS - RUTINA DE DIAS TRANSCURRIDOS ENTRE DOS FECHAS       *
001000      *  ==========================================================   *
001100      *  RECIBE POR LINKAGE DOS FECHAS AAAAMMDD (FECHA BASE Y FECHA    *
001200      *  DE REFERENCIA) Y DEVUELVE LA CANTIDAD DE DIAS CALENDARIO      *
001300      *  ENTEROS TRANSCURRIDOS ENTRE AMBAS, USADA POR RECAGE PARA      *
001400      *  EL VENCIMIENTO DE PENDIENTES (5 DIAS) Y POR RECDRV PARA LA    *
001500      *  OPTIMIZACION DE VENTANA DE LOS ULTIMOS 10 DIAS.               *
001600      *  CONVIERTE CADA FECHA A NUMERO ABSOLUTO DE DIAS DESDE UNA      *
001700      *  EPOCA FIJA (01/01/1601) CONTANDO A#OS BISIESTOS, Y RESTA.     *
001800      ******************************************************************
001900      * FECHA       PROGRAMADOR      PEDIDO      DESCRIPCION           *
002000      * ----------  ---------------  ----------  --------------------- *
002100      * 03/11/1994  M CACERES        INIC-0001   ALTA DEL PROGRAMA     *
002200      * 17/04/1996  M CACERES        MTTO-0114   AGREGA VALIDACION DE  *
002300      *                                          MES/DIA FUERA DE RANGO*
002400      * 22/09/1998  R FIGUEROA       Y2K-0033    LK-FECHAS PASAN A     *
002500      *                                          AAAAMMDD (ERA AAMMDD) *
002600      * 11/01/1999  R FIGUEROA       Y2K-0033    PRUEBA DE CORTE DE    *
002700      *                                          SIGLO EN TABLA BISIES *
002800      * 14/06/2001  J PAREDES        MTTO-0287   BLINDA CONTRA FECHA   *
002900      *                                          BASE MAYOR QUE REFER. *
003000      * 09/03/2006  J PAREDES        MTTO-0402   COMENTARIOS DE COLUMNA*
003100      * 30/08/2011  L QUINTEROS      MTTO-0559   REVISION GENERAL      *
003200      * 18/02/2019  L QUINTEROS      MTTO-0641   AGREGA RECDRV COMO    *
003300      *                                          SEGUNDO INVOCANTE     *
003400      * 05/08/2025  D SALCEDO        CR-1049     ALTA CONCILIACION     *
003500      *                                          SWIFT MT910/PACS.008  *
003600      * 09/08/2025  D SALCEDO        CR-1061     VALIDA FECHAS EN CERO *
003700      *                                          ANTES DE CALCULAR     *
003800      ******************************************************************
003900
004000      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM.
004500
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800
004900      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000       DATA DIVISION.
005100       FILE SECTION.
005200
005300       WORKING-STORAGE SECTION.
005400      *========================*
005500       77  FILLER            PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005600
005700      *----------- AREAS DE TRABAJO DE FECHA -------------------------
005800       01  WS-FECHA-BASE.
005900           03  WS-BASE-AAAA        PIC 9(04)    VALUE ZEROS.
006000           03  WS-BASE-MM          PIC 9(02)    VALUE ZEROS.
006100           03  WS-BASE-DD          PIC 9(02)    VALUE ZEROS.
006200       01  WS-FECHA-BASE-R REDEFINES WS-FECHA-BASE PIC 9(08).
006300
006400       01  WS-FECHA-REFERENCIA.
006500           03  WS-REF-AAAA         PIC 9(04)    VALUE ZEROS.
006600           03  WS-REF-MM           PIC 9(02)    VALUE ZEROS.
006700           03  WS-REF-DD           PIC 9(02)    VALUE ZEROS.
006800       01  WS-FECHA-REFERENCIA-R REDEFINES WS-FECHA-REFERENCIA
006900                                           PIC 9(08).
007000
007100      *----------- TABLA DE DIAS ACUMULADOS POR MES -------------------
007200       01  WS-TABLA-DIAS-MES       VALUE '000031059090120151181212243273304334'.
007300           03  WS-DIAS-ACUM-MES    PIC 9(03)   OCCURS 12 TIMES.
007400       01  FILLER REDEFINES WS-TABLA-DIAS-MES.
007500           03  FILLER              PIC X(37).
007600
007700      *----------- CONTADORES / RESULTADO ------------------------------
007800       77  WS-DIAS-ABS-BASE        PIC S9(09) COMP-3 VALUE ZEROS.
007900       77  WS-DIAS-ABS-REF         PIC S9(09) COMP-3 VALUE ZEROS.
008000       77  WS-BISIESTOS-BASE       PIC S9(05) COMP-3 VALUE ZEROS.
008100       77  WS-BISIESTOS-REF        PIC S9(05) COMP-3 VALUE ZEROS.
008200       77  WS-INDICE-MES           PIC 9(02) COMP    VALUE ZEROS.
008300
008400       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
008500
008600      *----------------------------------------------------------------
008700       LINKAGE SECTION.
008800      *================*
008900       COPY RUNCTL.
009000
009100       01  LK-PARAM-DIAS.
009200           03  LK-DIAS-FECHA-BASE      PIC 9(08).
009300           03  LK-DIAS-FECHA-REF       PIC 9(08).
009400           03  LK-DIAS-RESULTADO       PIC S9(05) COMP-3.
009500
009600      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009700       PROCEDURE DIVISION USING LK-CTRL-EJECUCION LK-PARAM-DIAS.
009800
009900       MAIN-PROGRAM-I.
010000
010100           PERFORM 1000-INICIO-I    THRU 1000-INICIO-F.
010200           IF LK-RETORNO = ZEROS THEN
010300              PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
010400           END-IF.
010500           PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
010600
010700       MAIN-PROGRAM-F. GOBACK.
010800
010900      *----------------------------------------------------------------
011000       1000-INICIO-I.
011100
011200           MOVE ZEROS TO LK-RETORNO
011300           MOVE ZEROS TO LK-DIAS-RESULTADO
011400
011500           MOVE LK-DIAS-FECHA-BASE(1:4) TO WS-BASE-AAAA
011600           MOVE LK-DIAS-FECHA-BASE(5:2) TO WS-BASE-MM
011700           MOVE LK-DIAS-FECHA-BASE(7:2) TO WS-BASE-DD
011800
011900           MOVE LK-DIAS-FECHA-REF(1:4)  TO WS-REF-AAAA
012000           MOVE LK-DIAS-FECHA-REF(5:2)  TO WS-REF-MM
012100           MOVE LK-DIAS-FECHA-REF(7:2)  TO WS-REF-DD
012200
012300           IF WS-BASE-MM = ZEROS OR WS-BASE-MM > 12 OR
012400              WS-REF-MM  = ZEROS OR WS-REF-MM  > 12 THEN
012500              MOVE 05 TO LK-RETORNO
012600           END-IF.
012700           IF WS-FECHA-BASE-R = ZEROS OR WS-FECHA-REFERENCIA-R = ZEROS
012800              THEN
012900              MOVE 05 TO LK-RETORNO
013000           END-IF.
013100
013200       1000-INICIO-F. EXIT.
013300
013400      *----------------------------------------------------------------
013500       2000-PROCESO-I.
013600
013700           PERFORM 2100-CALC-DIAS-ABSOLUTOS-I
013800              THRU 2100-CALC-DIAS-ABSOLUTOS-F
013900
014000           PERFORM 2200-DIAS-ABS-DE-I THRU 2200-DIAS-ABS-DE-F.
014100
014200       2000-PROCESO-F. EXIT.
014300
014400      *---- ARMA WS-DIAS-ABS-BASE A PARTIR DE WS-FECHA-BASE -----------
014500       2100-CALC-DIAS-ABSOLUTOS-I.
014600
014700           PERFORM 2110-CONTAR-BISIESTOS-I THRU 2110-CONTAR-BISIESTOS-F
014800
014900           MOVE WS-BASE-MM TO WS-INDICE-MES
015000           COMPUTE WS-DIAS-ABS-BASE =
015100                   (WS-BASE-AAAA * 365) + WS-BISIESTOS-BASE +
015200                   WS-DIAS-ACUM-MES(WS-INDICE-MES) + WS-BASE-DD.
015300
015400       2100-CALC-DIAS-ABSOLUTOS-F. EXIT.
015500
015600      *---- ARMA WS-DIAS-ABS-REF A PARTIR DE WS-FECHA-REFERENCIA ------
015700       2200-DIAS-ABS-DE-I.
015800
015900           PERFORM 2210-BISIESTOS-REF-I THRU 2210-BISIESTOS-REF-F
016000
016100           MOVE WS-REF-MM TO WS-INDICE-MES
016200           COMPUTE WS-DIAS-ABS-REF =
016300                   (WS-REF-AAAA * 365) + WS-BISIESTOS-REF +
016400                   WS-DIAS-ACUM-MES(WS-INDICE-MES) + WS-REF-DD
016500
016600           COMPUTE LK-DIAS-RESULTADO =
016700                   WS-DIAS-ABS-REF - WS-DIAS-ABS-BASE.
016800
016900           IF LK-DIAS-RESULTADO < ZEROS THEN
017000              MOVE ZEROS TO LK-DIAS-RESULTADO
017100           END-IF.
017200
017300       2200-DIAS-ABS-DE-F. EXIT.
017400
017500      *---- BISIESTOS ENTRE EL A#O 1 Y WS-BASE-AAAA - 1 ---------------
017600       2110-CONTAR-BISIESTOS-I.
017700
017800           COMPUTE WS-BISIESTOS-BASE =
017900                   ((WS-BASE-AAAA - 1) / 4) -
018000                   ((WS-BASE-AAAA - 1) / 100) +
018100                   ((WS-BASE-AAAA - 1) / 400).
018200
018300       2110-CONTAR-BISIESTOS-F. EXIT.
018400
018500      *---- BISIESTOS ENTRE EL A#O 1 Y WS-REF-AAAA - 1 -----------------
018600       2210-BISIESTOS-REF-I.
018700
018800           COMPUTE WS-BISIESTOS-REF =
018900                   ((WS-REF-AAAA - 1) / 4) -
019000                   ((WS-REF-AAAA - 1) / 100) +
019100                   ((WS-REF-AAAA - 1) / 400).
019200
019300       2210-BISIESTOS-REF-F. EXIT.
019400
019500      *----------------------------------------------------------------
019600       9999-FINAL-I.
019700
019800           DISPLAY '***RECDIAS - CODIGO DE RETORNO ES ****** '
019900                                     LK-RETORNO
020000           DISPLAY '   FECHA BASE     : ' LK-DIAS-FECHA-BASE
020100           DISPLAY '   FECHA REFEREN. : ' LK-DIAS-FECHA-REF
020200           DISPLAY '   DIAS RESULTADO : ' LK-DIAS-RESULTADO.
020300
020400       9999-FINAL-F. EXIT.
