000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RECM910.
000300       AUTHOR. R FIGUEROA.
000400       INSTALLATION. KC02787 BACK OFFICE MEDIOS DE PAGO.
000500       DATE-WRITTEN. 09/06/1989.
000600       DATE-COMPILED.
000700       SECURITY. USO INTERNO KC02787 - CONCILIACION SWIFT.
000800      ******************************************************************
000900      *  RECM910 - INGESTA Y PARSEO DE MENSAJES MT910 (AVISO DE ABONO) *
001000      *  ==========================================================   *
001100      *  LEE EL ARCHIVO DDMT910 (TEXTO SWIFT, UNA ETIQUETA POR LINEA,  *
001200      *  BLOQUES SEPARADOS POR LA REAPARICION DE :20:), ARMA UN        *
001300      *  WS-REG-MENSAJE POR BLOQUE, DESCARTA LOS YA PROCESADOS (VER    *
001400      *  TAB-HISTORICO) Y LOS ANTERIORES AL MES DE CORTE CONFIGURADO,  *
001500      *  Y CARGA LOS RESTANTES EN TAB-M910-NUEVO DE WS-AREA-TRABAJO.   *
001600      ******************************************************************
001700      * FECHA       PROGRAMADOR      PEDIDO      DESCRIPCION           *
001800      * ----------  ---------------  ----------  --------------------- *
001900      * 09/06/1989  R FIGUEROA       INIC-0011   ALTA DEL PROGRAMA     *
002000      *                                          (LISTADO DE AVISOS    *
002100      *                                          MT910 RECIBIDOS)      *
002200      * 30/01/1991  R FIGUEROA       MTTO-0042   AGREGA CONTROL DE     *
002300      *                                          BLOQUES MAL FORMADOS  *
002400      *                                          EN LA TELEX           *
002500      * 11/08/1993  M CACERES        MTTO-0088   ARMA TABLA EN MEMORIA *
002600      *                                          EN VEZ DE SOLO LISTAR *
002700      * 25/03/1996  J PAREDES        MTTO-0142   AGREGA CONTROL DE     *
002800      *                                          LARGO MAXIMO DE LINEA *
002900      *                                          EN LA TELEX           *
003000      * 19/09/1998  J PAREDES        Y2K-0033    FECHAS DE CONTROL     *
003100      *                                          PASAN A AAAAMMDD      *
003200      *                                          (ERA AAMMDD)          *
003300      * 14/04/2005  L QUINTEROS      MTTO-0372   AGREGA DEDUPLICACION  *
003400      *                                          CONTRA HISTORICO DE   *
003500      *                                          CORRIDAS PREVIAS      *
003600      * 02/11/2016  L QUINTEROS      MTTO-0531   REVISION GENERAL      *
003700      * 05/08/2025  D SALCEDO        CR-1049     RECONVIERTE PARA      *
003800      *                                          INGESTA AUTOMATIZADA  *
003900      *                                          DE CONCILIACION SWIFT *
004000      *                                          MT910/PACS.008        *
004100      * 07/08/2025  D SALCEDO        CR-1049     IMPORTE ACEPTA COMA O *
004200      *                                          PUNTO COMO DECIMAL    *
004300      * 08/08/2025  D SALCEDO        CR-1049     FILTRO DE MES DE CORTE*
004400      *                                          POR PERIODO NUMERICO  *
004500      * 09/08/2025  D SALCEDO        CR-1061     AGREGA FILLER DE       *
004600      *                                          RELLENO EN AREAS DE    *
004700      *                                          TRABAJO AGRUPADAS      *
004800      * 09/08/2025  D SALCEDO        CR-1064     EST-TOTAL-M910 SOLO    *
004900      *                                          CUENTA LOS QUE PASAN   *
005000      *                                          DEDUP Y MES DE CORTE   *
005100      ******************************************************************
005200
005300      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SPECIAL-NAMES.
005700           C01 IS TOP-OF-FORM.
005800
005900       INPUT-OUTPUT SECTION.
006000       FILE-CONTROL.
006100           SELECT ENT-MT910 ASSIGN TO DDMT910
006200                  ORGANIZATION IS SEQUENTIAL
006300                  FILE STATUS IS WS-FS-MT910.
006400
006500      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006600       DATA DIVISION.
006700       FILE SECTION.
006800
006900       FD  ENT-MT910
007000           LABEL RECORDS ARE STANDARD.
007100       01  FD-LINEA-MT910.
007200           03  FD-MT910-TEXTO      PIC X(78).
007300           03  FILLER              PIC X(02).
007400
007500       WORKING-STORAGE SECTION.
007600      *========================*
007700       77  FILLER            PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007800
007900           COPY RUNCTL.
008000
008100           COPY RUNTAB.
008200
008300           COPY MSGREC.
008400
008500      *----------- ACUMULADOR DE UN BLOQUE MT910 EN CURSO ---------------
008600       01  WS-ACUM.
008700           03  WS-ACUM-REF          PIC X(16)    VALUE SPACES.
008800           03  WS-ACUM-TRANSREF     PIC X(16)    VALUE SPACES.
008900           03  WS-ACUM-CUENTA       PIC X(34)    VALUE SPACES.
009000           03  WS-ACUM-FECHA        PIC X(06)    VALUE SPACES.
009100           03  WS-ACUM-MONEDA       PIC X(03)    VALUE SPACES.
009200           03  WS-ACUM-IMPORTE-TXT  PIC X(15)    VALUE SPACES.
009300           03  FILLER               PIC X(01)    VALUE SPACES.
009400       01  WS-ACUM-R REDEFINES WS-ACUM.
009500           03  WS-ACUM-TODO         PIC X(91).
009600
009700       01  WS-SWITCHES.
009800           03  WS-FS-MT910         PIC X(02) VALUE SPACES.
009900               88  WS-OK-MT910             VALUE '00'.
010000               88  WS-FIN-MT910            VALUE '10'.
010100           03  WS-SW-ACUM-ACTIVO   PIC X(01) VALUE 'N'.
010200               88  WS-HAY-ACUM-ACTIVO       VALUE 'S'.
010300               88  WS-NO-HAY-ACUM-ACTIVO    VALUE 'N'.
010400           03  WS-SW-ENCONTRADO    PIC X(01) VALUE 'N'.
010500               88  WS-ID-ENCONTRADO         VALUE 'S'.
010600               88  WS-ID-NO-ENCONTRADO      VALUE 'N'.
010700           03  WS-SW-EN-RANGO      PIC X(01) VALUE 'S'.
010800               88  WS-MES-EN-RANGO          VALUE 'S'.
010900               88  WS-MES-FUERA-DE-RANGO    VALUE 'N'.
011000           03  FILLER              PIC X(03) VALUE SPACES.
011100
011200      *----------- DESGLOSE DE ETIQUETA (TAG:VALOR) ----------------------
011300       01  WS-DESGLOSE-LINEA.
011400           03  WS-LIN-VACIO        PIC X(04)    VALUE SPACES.
011500           03  WS-LIN-TAG          PIC X(04)    VALUE SPACES.
011600           03  WS-LIN-VALOR        PIC X(74)    VALUE SPACES.
011700           03  FILLER              PIC X(04)    VALUE SPACES.
011800
011900      *----------- CONVERSION DE IMPORTE COMA/PUNTO A PACKED -------------
012000       01  WS-IMPORTE-ENTERO-TXT   PIC X(13)    VALUE SPACES.
012100       01  WS-IMPORTE-DECIM-TXT    PIC X(02)    VALUE SPACES.
012200       01  WS-AMOUNT-ZONED.
012300           03  WS-AMOUNT-INT       PIC 9(13)    VALUE ZEROS.
012400           03  WS-AMOUNT-DEC       PIC 9(02)    VALUE ZEROS.
012500       01  WS-AMOUNT-ZONED-R REDEFINES WS-AMOUNT-ZONED
012600                               PIC 9(13)V99.
012700
012800      *----------- DESGLOSE DE FECHA VALOR (32A/32B) Y DE PERIODO ---------
012900       01  WS-FECHA-VALOR.
013000           03  WS-VALOR-YY         PIC 9(02)    VALUE ZEROS.
013100           03  WS-VALOR-MM         PIC 9(02)    VALUE ZEROS.
013200           03  WS-VALOR-DD         PIC 9(02)    VALUE ZEROS.
013300       01  WS-FECHA-VALOR-R REDEFINES WS-FECHA-VALOR
013400                               PIC 9(06).
013500
013600       01  WS-INICIO-MM            PIC 9(02) COMP  VALUE ZEROS.
013700       01  WS-INICIO-AAAA          PIC 9(04) COMP  VALUE ZEROS.
013800       01  WS-MSG-PERIODO          PIC 9(06) COMP  VALUE ZEROS.
013900       01  WS-INICIO-PERIODO       PIC 9(06) COMP  VALUE ZEROS.
014000
014100      *----------- CONTADORES DE CONTROL ----------------------------------
014200       01  WS-CANDIDATO-ID         PIC X(12)    VALUE SPACES.
014300
014400       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014500
014600      *----------------------------------------------------------------
014700       LINKAGE SECTION.
014800      *================*
014900       COPY RUNCTL.
015000
015100       COPY RUNTAB.
015200
015300      *||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015400       PROCEDURE DIVISION USING LK-CTRL-EJECUCION WS-AREA-TRABAJO.
015500
015600       MAIN-PROGRAM-I.
015700
015800           PERFORM 1000-INICIO-I      THRU 1000-INICIO-F.
015900           PERFORM 2000-LEER-BLOQUE-I THRU 2000-LEER-BLOQUE-F
016000              UNTIL WS-FIN-MT910.
016100
016200           IF WS-HAY-ACUM-ACTIVO THEN
016300              PERFORM 2500-PROCESAR-MENSAJE-I THRU 2500-PROCESAR-MENSAJE-F
016400           END-IF.
016500
016600           PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
016700
016800       MAIN-PROGRAM-F. GOBACK.
016900
017000      *----------------------------------------------------------------
017100       1000-INICIO-I.
017200
017300           OPEN INPUT ENT-MT910.
017400           MOVE 'N' TO WS-SW-ACUM-ACTIVO
017500           MOVE LK-MES-INICIO-CORTE(1:2) TO WS-INICIO-MM
017600           MOVE LK-MES-INICIO-CORTE(3:4) TO WS-INICIO-AAAA
017700           COMPUTE WS-INICIO-PERIODO = (WS-INICIO-AAAA * 100) +
017800                                         WS-INICIO-MM.
017900
018000       1000-INICIO-F. EXIT.
018100
018200      *----------------------------------------------------------------
018300      *    LEE UNA LINEA Y ARMA/CIERRA UN BLOQUE DE MENSAJE MT910
018400      *----------------------------------------------------------------
018500       2000-LEER-BLOQUE-I.
018600
018700           READ ENT-MT910 INTO FD-LINEA-MT910.
018800           IF WS-OK-MT910 THEN
018900              UNSTRING FD-MT910-TEXTO DELIMITED BY ':'
019000                       INTO WS-LIN-VACIO WS-LIN-TAG WS-LIN-VALOR
019100              IF WS-LIN-TAG = '20  ' THEN
019200                 IF WS-HAY-ACUM-ACTIVO THEN
019300                    PERFORM 2500-PROCESAR-MENSAJE-I
019400                       THRU 2500-PROCESAR-MENSAJE-F
019500                 END-IF
019600                 MOVE SPACES TO WS-ACUM-TODO
019700                 MOVE 'S' TO WS-SW-ACUM-ACTIVO
019800                 MOVE WS-LIN-VALOR(1:16) TO WS-ACUM-REF
019900              ELSE
020000                 IF WS-LIN-TAG = '21  ' THEN
020100                    MOVE WS-LIN-VALOR(1:16) TO WS-ACUM-TRANSREF
020200                 ELSE
020300                    IF WS-LIN-TAG = '25  ' THEN
020400                       MOVE WS-LIN-VALOR(1:34) TO WS-ACUM-CUENTA
020500                    ELSE
020600                       IF WS-LIN-TAG = '32A ' OR WS-LIN-TAG = '32B ' THEN
020700                          MOVE WS-LIN-VALOR(1:6)  TO WS-ACUM-FECHA
020800                          MOVE WS-LIN-VALOR(7:3)  TO WS-ACUM-MONEDA
020900                          MOVE WS-LIN-VALOR(10:15) TO WS-ACUM-IMPORTE-TXT
021000                       END-IF
021100                    END-IF
021200                 END-IF
021300              END-IF
021400           END-IF.
021500
021600       2000-LEER-BLOQUE-F. EXIT.
021700
021800      *----------------------------------------------------------------
021900      *    CIERRA EL BLOQUE ACUMULADO: ARMA WS-REG-MENSAJE, APLICA
022000      *    DEDUP Y FILTRO DE MES, Y CARGA TAB-M910-NUEVO
022100      *----------------------------------------------------------------
022200       2500-PROCESAR-MENSAJE-I.
022300
022400           MOVE 'N' TO WS-SW-ACUM-ACTIVO
022500
022600           MOVE SPACES  TO WS-REG-MENSAJE
022700           MOVE 'M'     TO MSG-TYPE
022800           MOVE WS-ACUM-REF(1:12) TO MSG-ID
022900           MOVE WS-ACUM-REF       TO MSG-REFERENCE
023000           MOVE WS-ACUM-TRANSREF  TO MSG-TRANS-REF
023100           MOVE WS-ACUM-CUENTA    TO MSG-DEBIT-ACCT
023200           MOVE SPACES            TO MSG-CREDIT-ACCT
023300           MOVE WS-ACUM-FECHA     TO MSG-DATE
023400           MOVE WS-ACUM-MONEDA    TO MSG-CURRENCY
023500
023600           PERFORM 2600-CONVERTIR-IMPORTE-I THRU 2600-CONVERTIR-IMPORTE-F
023700           PERFORM 2700-VERIF-DUPLICADO-I   THRU 2700-VERIF-DUPLICADO-F.
023800
023900           IF WS-ID-ENCONTRADO THEN
024000              GO TO 2500-PROCESAR-MENSAJE-F
024100           END-IF.
024200
024300           PERFORM 2800-VERIF-MES-CORTE-I THRU 2800-VERIF-MES-CORTE-F.
024400           IF WS-MES-FUERA-DE-RANGO THEN
024500              ADD 1 TO EST-SALTADOS-M910
024600              GO TO 2500-PROCESAR-MENSAJE-F
024700           END-IF.
024800
024900           MOVE LK-FECHA-PROCESO(5:2) TO MSG-MONTH-DIR(1:2)
025000           MOVE LK-FECHA-PROCESO(3:2) TO MSG-MONTH-DIR(3:2)
025100           MOVE LK-FECHA-PROCESO(7:2) TO MSG-DAY-DIR(1:2)
025200           MOVE LK-FECHA-PROCESO(5:2) TO MSG-DAY-DIR(3:2)
025300           MOVE LK-FECHA-PROCESO(3:2) TO MSG-DAY-DIR(5:2)
025400
025500      *    CR-1064 EST-TOTAL-M910 SE CUENTA RECIEN ACA, JUNTO CON
025600      *    CANT-M910-NUEVO, PARA QUE NO SUME DUPLICADOS NI MENSAJES
025700      *    FUERA DEL MES DE CORTE (VER 2700/2800 ARRIBA)
025800           ADD 1 TO EST-TOTAL-M910
025900           ADD 1 TO CANT-M910-NUEVO
026000           SET IX-M91 TO CANT-M910-NUEVO
026100           MOVE MSG-ID          TO TAB-M91-ID(IX-M91)
026200           MOVE MSG-DATE        TO TAB-M91-DATE(IX-M91)
026300           MOVE MSG-REFERENCE   TO TAB-M91-REFERENCE(IX-M91)
026400           MOVE MSG-AMOUNT      TO TAB-M91-AMOUNT(IX-M91)
026500           MOVE MSG-CURRENCY    TO TAB-M91-CURRENCY(IX-M91)
026600           MOVE MSG-DEBIT-ACCT  TO TAB-M91-DEBIT-ACCT(IX-M91)
026700           MOVE MSG-CREDIT-ACCT TO TAB-M91-CREDIT-ACCT(IX-M91)
026800           MOVE MSG-TRANS-REF   TO TAB-M91-TRANS-REF(IX-M91)
026900           MOVE MSG-MONTH-DIR   TO TAB-M91-MONTH-DIR(IX-M91)
027000           MOVE MSG-DAY-DIR     TO TAB-M91-DAY-DIR(IX-M91)
027100           MOVE 'N'             TO TAB-M91-CASADO(IX-M91).
027200
027300       2500-PROCESAR-MENSAJE-F. EXIT.
027400
027500      *----------------------------------------------------------------
027600      *    UNSTRING SOBRE COMA O PUNTO (LO QUE APAREZCA PRIMERO)
027700      *----------------------------------------------------------------
027800       2600-CONVERTIR-IMPORTE-I.
027900
028000           MOVE ZEROS TO WS-AMOUNT-ZONED
028100           MOVE SPACES TO WS-IMPORTE-ENTERO-TXT WS-IMPORTE-DECIM-TXT
028200
028300           UNSTRING WS-ACUM-IMPORTE-TXT DELIMITED BY ',' OR '.'
028400                    INTO WS-IMPORTE-ENTERO-TXT WS-IMPORTE-DECIM-TXT.
028500
028600           IF WS-IMPORTE-DECIM-TXT = SPACES THEN
028700              MOVE '00' TO WS-IMPORTE-DECIM-TXT
028800           END-IF.
028900           IF WS-IMPORTE-DECIM-TXT(2:1) = SPACE THEN
029000              MOVE '0' TO WS-IMPORTE-DECIM-TXT(2:1)
029100           END-IF.
029200
029300           IF WS-IMPORTE-ENTERO-TXT IS NUMERIC THEN
029400              MOVE WS-IMPORTE-ENTERO-TXT TO WS-AMOUNT-INT
029500           END-IF.
029600           IF WS-IMPORTE-DECIM-TXT IS NUMERIC THEN
029700              MOVE WS-IMPORTE-DECIM-TXT TO WS-AMOUNT-DEC
029800           END-IF.
029900
030000           MOVE WS-AMOUNT-ZONED-R TO MSG-AMOUNT.
030100
030200       2600-CONVERTIR-IMPORTE-F. EXIT.
030300
030400      *----------------------------------------------------------------
030500      *    BUSCA MSG-ID EN LA PORCION 'M' DE TAB-HISTORICO
030600      *----------------------------------------------------------------
030700       2700-VERIF-DUPLICADO-I.
030800
030900           MOVE 'N' TO WS-SW-ENCONTRADO
031000           MOVE MSG-ID TO WS-CANDIDATO-ID
031100
031200           PERFORM 2710-BUSCAR-EN-HIST-I THRU 2710-BUSCAR-EN-HIST-F
031300              VARYING IX-HIST FROM 1 BY 1
031400              UNTIL IX-HIST > CANT-HISTORICO OR WS-ID-ENCONTRADO.
031500
031600       2700-VERIF-DUPLICADO-F. EXIT.
031700
031800       2710-BUSCAR-EN-HIST-I.
031900
032000           IF TAB-HST-REC-TYPE(IX-HIST) = 'M' AND
032100              TAB-HST-MSG-ID(IX-HIST) = WS-CANDIDATO-ID THEN
032200              MOVE 'S' TO WS-SW-ENCONTRADO
032300           END-IF.
032400
032500       2710-BUSCAR-EN-HIST-F. EXIT.
032600
032700      *----------------------------------------------------------------
032800      *    PERIODO NUMERICO AAAAMM DEL MENSAJE VS MES DE CORTE
032900      *----------------------------------------------------------------
033000       2800-VERIF-MES-CORTE-I.
033100
033200           MOVE 'S' TO WS-SW-EN-RANGO
033300
033400           IF MSG-DATE IS NOT NUMERIC THEN
033500              GO TO 2800-VERIF-MES-CORTE-F
033600           END-IF.
033700
033800           MOVE MSG-DATE(1:2) TO WS-VALOR-YY
033900           MOVE MSG-DATE(3:2) TO WS-VALOR-MM
034000           MOVE MSG-DATE(5:2) TO WS-VALOR-DD
034100
034200           IF WS-VALOR-MM = ZEROS OR WS-VALOR-MM > 12 THEN
034300              GO TO 2800-VERIF-MES-CORTE-F
034400           END-IF.
034500
034600           COMPUTE WS-MSG-PERIODO = ((2000 + WS-VALOR-YY) * 100) +
034700                                      WS-VALOR-MM.
034800
034900           IF WS-MSG-PERIODO < WS-INICIO-PERIODO THEN
035000              MOVE 'N' TO WS-SW-EN-RANGO
035100           END-IF.
035200
035300       2800-VERIF-MES-CORTE-F. EXIT.
035400
035500      *----------------------------------------------------------------
035600       9999-FINAL-I.
035700
035800           CLOSE ENT-MT910.
035900           DISPLAY 'RECM910 - MT910 NUEVOS   : ' EST-TOTAL-M910
036000           DISPLAY 'RECM910 - MT910 SALTADOS : ' EST-SALTADOS-M910.
036100
036200       9999-FINAL-F. EXIT.
036300
